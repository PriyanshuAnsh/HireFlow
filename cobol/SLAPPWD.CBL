000100*    SLAPPWD.CBL
000110*
000120*    FILE-CONTROL ENTRY FOR THE WITHDRAWAL-REQUEST FILE.
000130*    LINE-SEQUENTIAL, FIXED FIELDS; READ ONCE PER RUN BY
000140*    APP-MANAGER AFTER THE UPDATE COMMANDS HAVE BEEN PROCESSED.
000150*
000160         SELECT OPTIONAL WITHDRAWAL-FILE
000170                ASSIGN TO APPWDRL
000180                ORGANIZATION IS LINE SEQUENTIAL
000190                FILE STATUS  IS W-FS-APPWDRL.
