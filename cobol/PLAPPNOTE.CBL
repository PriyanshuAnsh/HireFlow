000100*    PLAPPNOTE.CBL
000110*
000120*    PROCEDURE LIBRARY COPYD, AS A STANDALONE BLOCK OF
000130*    PARAGRAPHS, INTO ANY PROGRAM THAT APPENDS TO AN
000140*    APPLICATION'S AUDIT TRAIL (APP-VALIDATE, APP-STATE-ENGINE).
000150*    THE CALLER LOADS W-NOTE-STATE-TAG (BLANK, OR THE NEW STATE
000160*    NAME) AND W-NOTE-TEXT-IN, THEN "PERFORM APPEND-AUDIT-NOTE."
000170*    AGAINST THE APPLICATION CURRENTLY HELD IN APPLICATION-ENTRY
000180*    (APPENTRY.CBL).  A NOTE ADDED WITH A STATE TAG IS STORED AS
000190*    "-[<STATE>] <TEXT>"; A NOTE RE-LOADED FROM FILE ALREADY
000200*    CARRIES ITS OWN "-" PREFIX AND IS STORED AS "-<TEXT>" BY
000210*    WAY OF A BLANK TAG.
000220*
000230     APPEND-AUDIT-NOTE.
000240*
000250         SET IDX-APP-NOTE TO APP-NOTE-COUNT.
000260         SET IDX-APP-NOTE UP BY 1.
000270*
000280         MOVE 10 TO W-NOTE-TAG-LEN.
000290         PERFORM TRIM-NOTE-TAG-LEN
000300            UNTIL W-NOTE-TAG-LEN EQUAL ZERO
000310               OR W-NOTE-STATE-TAG (W-NOTE-TAG-LEN:1)
000320                    NOT EQUAL SPACE.
000330*
000340         MOVE 100 TO W-NOTE-TXT-LEN.
000350         PERFORM TRIM-NOTE-TXT-LEN
000360            UNTIL W-NOTE-TXT-LEN EQUAL ZERO
000370               OR W-NOTE-TEXT-IN (W-NOTE-TXT-LEN:1)
000380                    NOT EQUAL SPACE.
000390*
000400         IF W-NOTE-TAG-LEN EQUAL ZERO
000410            STRING "-" DELIMITED BY SIZE
000420                   W-NOTE-TEXT-IN (1:W-NOTE-TXT-LEN)
000430                      DELIMITED BY SIZE
000440                   INTO APP-NOTE-TEXT (IDX-APP-NOTE)
000450         ELSE
000460            STRING "-[" DELIMITED BY SIZE
000470                   W-NOTE-STATE-TAG (1:W-NOTE-TAG-LEN)
000480                      DELIMITED BY SIZE
000490                   "] " DELIMITED BY SIZE
000500                   W-NOTE-TEXT-IN (1:W-NOTE-TXT-LEN)
000510                      DELIMITED BY SIZE
000520                   INTO APP-NOTE-TEXT (IDX-APP-NOTE).
000530*
000540         ADD 1 TO APP-NOTE-COUNT.
000550*
000560     TRIM-NOTE-TAG-LEN.
000570*
000580         SUBTRACT 1 FROM W-NOTE-TAG-LEN.
000590*
000600     TRIM-NOTE-TXT-LEN.
000610*
000620         SUBTRACT 1 FROM W-NOTE-TXT-LEN.
