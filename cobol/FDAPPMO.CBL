000100*    FDAPPMO.CBL
000110*
000120*    RECORD FOR THE APPLICATION MASTER FILE, OUTPUT (UPDATED)
000130*    SIDE.  APP-WRITER BUILDS EACH LINE HERE -- HEADER OR NOTE
000140*    -- AND WRITES IT EXACTLY AS BUILT; NO PADDING BEYOND
000150*    TRAILING SPACES.
000160*
000170     FD  APPLICATION-MASTER-FILE-OUT
000180         LABEL RECORDS ARE STANDARD.
000190*
000200     01  APPMSTO-LINE                   PIC X(150).
