000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     app-reader.
000500 AUTHOR.         J. T. WYNER.
000600 INSTALLATION.   HIREFLOW PERSONNEL SYSTEMS.
000700 DATE-WRITTEN.   1989-06-30.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*****************************************************************
001100*  CHANGE LOG
001200*-----------------------------------------------------------
001300*  1989-06-30 JTW  #AP-004  ORIGINAL PROGRAM - PARSES THE
001400*                           APPLICATION MASTER FILE ONE RECORD
001500*                           AT A TIME FOR APP-MANAGER'S LOAD
001600*                           STEP.  HOLDS ITS OWN FILE POSITION
001700*                           BETWEEN CALLS (OPEN, THEN NEXT ONCE
001800*                           PER RECORD, THEN CLOSE).
001900*  1990-09-11 RM   #AP-024  ADDED THE ONE-LINE LOOKAHEAD SO A
002000*                           RECORD'S NOTE LINES STOP AT THE
002100*                           NEXT HEADER WITHOUT READING PAST IT.
002200*  1992-04-03 DLH  #AP-049  HEADER LINES WITH MORE THAN SEVEN
002300*                           COMMA FIELDS NOW FAIL THE LOAD
002400*                           INSTEAD OF SILENTLY DROPPING THE
002500*                           EXTRA TEXT.
002600*  1994-12-08 JTW  #AP-080  NOTE LINES NOW RUN THROUGH THE SAME
002700*                           APPEND-AUDIT-NOTE LOGIC APP-VALIDATE
002800*                           USES, SO A RELOADED TRAIL AND A
002900*                           FRESH ONE LOOK IDENTICAL IN STORAGE.
003000*  1996-02-14 JTW  #AP-086  REVIEWER ID ZERO-FILL BUG ON
003100*                           SINGLE-DIGIT APPLICATION IDS FIXED.
003200*  1998-09-02 RM   #Y2K-04  REVIEWED FOR YEAR 2000 READINESS --
003300*                           PROGRAM CARRIES NO DATE FIELDS.
003400*                           NO CHANGE REQUIRED.
003500*  2000-05-19 MPC  #AP-099  I/O FAILURE ON ANY READ NOW REPORTS
003600*                           "UNABLE TO LOAD FILE." RATHER THAN
003700*                           ABENDING THE RUN.
003710*  2010-06-21 KPR  #AP-101  FILE-OPEN STATUS TEST AND THE EIGHTH-
003720*                           FIELD OVERFLOW TEST BOTH NOW RUN OFF
003730*                           A ONE-BYTE REDEFINED VIEW INSTEAD OF
003740*                           COMPARING THE WHOLE FIELD.
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     COPY "SLAPPMI.CBL".
004600*****************************************************************
004700 DATA DIVISION.
004800 FILE SECTION.
004900     COPY "FDAPPMI.CBL".
005000*****************************************************************
005100 WORKING-STORAGE SECTION.
005200*    SWITCHES SHARED ACROSS THE HIREFLOW SUITE.
005300     COPY "wsappsw.cbl".
005400*
005500 01  W-FS-APPMSTI                   PIC X(02)  VALUE "00".
005510*
005520*    #AP-101 -- CATEGORY-BYTE VIEW OF THE OPEN STATUS.  ONLY THE
005530*    FIRST DIGIT MATTERS TO 100-OPEN-READER -- "0" IS SUCCESS.
005540 01  W-FS-APPMSTI-R REDEFINES W-FS-APPMSTI.
005550     05  W-FS-APPMSTI-CLASS          PIC X(01).
005560     05  FILLER                      PIC X(01).
005600*
005700*    HEADER-LINE WORK FIELDS -- UNSTRING TARGETS FOR THE SEVEN
005800*    COMMA FIELDS, PLUS ONE OVERFLOW CATCH-ALL SO AN EIGHTH
005900*    FIELD ON THE LINE FAILS THE LOAD INSTEAD OF VANISHING.
006000 01  W-FLD-1-APP-ID                  PIC X(06).
006100 01  W-FLD-2-STATE                   PIC X(10).
006200 01  W-FLD-3-TYPE                    PIC X(06).
006300 01  W-FLD-4-SUMMARY                 PIC X(60).
006400 01  W-FLD-5-REVIEWER                PIC X(20).
006500 01  W-FLD-6-FLAG                    PIC X(05).
006600 01  W-FLD-7-RESOLUTION              PIC X(24).
006700 01  W-FLD-8-OVERFLOW                PIC X(20)  VALUE SPACES.
006710*
006720*    #AP-101 -- LEAD-CHARACTER VIEW OF THE OVERFLOW FIELD FOR
006730*    210-PARSE-HEADER-LINE'S BLANK TEST.
006740 01  W-FLD-8-OVERFLOW-R REDEFINES W-FLD-8-OVERFLOW.
006750     05  W-FLD-8-LEAD-CHAR           PIC X(01).
006760     05  FILLER                      PIC X(19).
006800*
006900 01  W-ID-ZERO-FILLED                PIC X(06)  VALUE "000000".
007000 77  W-ID-LEN                        PIC 9(02)  COMP VALUE ZERO.
007100*
007200*    NOTE-APPEND WORK FIELDS (SEE PLAPPNOTE.CBL).
007300 01  W-NOTE-STATE-TAG                PIC X(10)  VALUE SPACES.
007310 01  W-NOTE-TEXT-IN                  PIC X(100) VALUE SPACES.
007500 77  W-NOTE-TAG-LEN                  PIC 9(03)  COMP VALUE ZERO.
007600 77  W-NOTE-TXT-LEN                  PIC 9(03)  COMP VALUE ZERO.
007700*
007800*    APP-VALIDATE CALL WORK AREAS.
007900 01  W-VALIDATE-MODE                 PIC X(01)  VALUE "E".
008000 01  W-VALIDATE-RESULT               PIC X(01)  VALUE SPACES.
008100     88  W-VALIDATE-OK               VALUE "Y".
008200     88  W-VALIDATE-FAILED           VALUE "N".
008300*****************************************************************
008400 LINKAGE SECTION.
008500 01  W-READER-COMMAND               PIC X(01).
008600     88  W-READER-OPEN              VALUE "O".
008700     88  W-READER-NEXT              VALUE "N".
008800     88  W-READER-CLOSE             VALUE "C".
008900*
009000     COPY "APPENTRY.CBL".
009100*
009200 01  W-READER-RESULT                PIC X(01).
009300     88  W-READER-HAVE-RECORD       VALUE "Y".
009400     88  W-READER-AT-EOF            VALUE "E".
009500     88  W-READER-FAILED            VALUE "N".
009600*
009700 01  W-ERROR-MESSAGE                PIC X(40).
009800*****************************************************************
009900 PROCEDURE DIVISION USING W-READER-COMMAND
010000                          APPLICATION-ENTRY
010100                          W-READER-RESULT
010200                          W-ERROR-MESSAGE.
010300*****************************************************************
010400 000-MAIN-CONTROL.
010500
010600     MOVE "Y" TO W-READER-RESULT.
010700     MOVE SPACES TO W-ERROR-MESSAGE.
010800
010900     IF W-READER-OPEN
011000        PERFORM 100-OPEN-READER
011100     ELSE IF W-READER-NEXT
011200        PERFORM 200-GET-NEXT-RECORD
011300     ELSE IF W-READER-CLOSE
011400        PERFORM 900-CLOSE-READER.
011500
011600     EXIT PROGRAM.
011700     GOBACK.
011750*_________________________________________________________________________
011760*    AUDIT-NOTE APPEND ROUTINE, COPYD IN WHOLE AS ITS OWN BLOCK OF
011770*    PARAGRAPHS (NEVER SPLICED INTO THE PARAGRAPHS THAT CALL IT --
011780*    SEE PLAPPNOTE.CBL HEADER).  REACHED ONLY BY
011790*    "PERFORM APPEND-AUDIT-NOTE.", NEVER BY FALL-THROUGH.
011795*_________________________________________________________________________
011798     COPY "PLAPPNOTE.CBL".
011800*_________________________________________________________________________
011900*    OPEN -- POSITIONS THE LOOKAHEAD ON THE FIRST LINE OF THE
012000*    FILE (ALWAYS A HEADER LINE, OR END-OF-FILE ON AN EMPTY
012100*    MASTER FILE).
012200*_________________________________________________________________________
012300 100-OPEN-READER.
012400
012500     OPEN INPUT APPLICATION-MASTER-FILE-IN.
012600
012700     IF W-FS-APPMSTI-CLASS NOT EQUAL "0"
012800        MOVE "N" TO W-READER-RESULT
012900        MOVE "Unable to load file." TO W-ERROR-MESSAGE
013000     ELSE
013100        PERFORM 910-READ-AHEAD.
013200*_________________________________________________________________________
013300*    NEXT -- THE LOOKAHEAD LINE ON ENTRY IS EITHER A HEADER LINE
013400*    OR END-OF-FILE.  THIS PARAGRAPH CONSUMES ONE FULL RECORD
013500*    (HEADER PLUS ITS NOTE LINES) AND LEAVES THE LOOKAHEAD ON THE
013600*    NEXT RECORD'S HEADER LINE, OR AT END-OF-FILE.
013700*_________________________________________________________________________
013800 200-GET-NEXT-RECORD.
013900
014000     IF END-OF-FILE
014100        MOVE "E" TO W-READER-RESULT
014200     ELSE
014300        PERFORM 210-PARSE-HEADER-LINE
014400        IF NOT W-READER-FAILED
014700           PERFORM 910-READ-AHEAD
014800           PERFORM 220-CONSUME-ONE-NOTE-LINE
014900              UNTIL END-OF-FILE
015000                 OR APPMSTI-LEAD-CHAR EQUAL "*"
015100           PERFORM 230-VALIDATE-RECORD.
015200*_________________________________________________________________________
015300 210-PARSE-HEADER-LINE.
015400
015500     MOVE SPACES TO W-FLD-8-OVERFLOW.
015600     UNSTRING APPMSTI-REST DELIMITED BY ","
015700         INTO W-FLD-1-APP-ID  W-FLD-2-STATE     W-FLD-3-TYPE
015800              W-FLD-4-SUMMARY W-FLD-5-REVIEWER   W-FLD-6-FLAG
015900              W-FLD-7-RESOLUTION W-FLD-8-OVERFLOW.
016000
016100     IF W-FLD-8-LEAD-CHAR NOT EQUAL SPACE
016200        MOVE "N" TO W-READER-RESULT
016300        MOVE "Unable to load file." TO W-ERROR-MESSAGE
016400     ELSE
016500        PERFORM 211-ZERO-FILL-APP-ID
016600        MOVE W-ID-ZERO-FILLED  TO APP-ID
016700        MOVE W-FLD-2-STATE     TO APP-STATE
016800        MOVE W-FLD-3-TYPE      TO APP-TYPE
016900        MOVE W-FLD-4-SUMMARY   TO APP-SUMMARY
017000        MOVE W-FLD-5-REVIEWER  TO APP-REVIEWER
017100        MOVE W-FLD-7-RESOLUTION TO APP-RESOLUTION
017200        MOVE ZERO              TO APP-NOTE-COUNT
017300        IF W-FLD-6-FLAG EQUAL "true"
017400           MOVE "true"  TO APP-PAPERWORK-FLAG
017500        ELSE
017600           MOVE "false" TO APP-PAPERWORK-FLAG.
017700*_________________________________________________________________________
017800 211-ZERO-FILL-APP-ID.
017900
018000     MOVE ZERO TO W-ID-LEN.
018100     MOVE "000000" TO W-ID-ZERO-FILLED.
018200     PERFORM 212-COUNT-ID-DIGIT
018300        UNTIL W-ID-LEN EQUAL 6
018400           OR W-FLD-1-APP-ID (W-ID-LEN + 1 : 1) EQUAL SPACE.
018500
018600     IF W-ID-LEN GREATER ZERO
018700        MOVE W-FLD-1-APP-ID (1 : W-ID-LEN)
018800                  TO W-ID-ZERO-FILLED (7 - W-ID-LEN : W-ID-LEN).
018900*_________________________________________________________________________
019000 212-COUNT-ID-DIGIT.
019100
019200     ADD 1 TO W-ID-LEN.
019300*_________________________________________________________________________
019400*    ONE REMEMBERED NOTE LINE, RUN THROUGH THE SAME
019500*    APPEND-AUDIT-NOTE PARAGRAPH APP-VALIDATE USES FOR A FRESH
019600*    NOTE -- A BLANK STATE TAG IS WHAT TELLS IT THE TEXT ALREADY
019700*    CARRIES ITS OWN "-" PREFIX.
019800*_________________________________________________________________________
019900 220-CONSUME-ONE-NOTE-LINE.
020000
020100     MOVE SPACES          TO W-NOTE-STATE-TAG.
020200     MOVE APPMSTI-REST    TO W-NOTE-TEXT-IN.
020300     PERFORM APPEND-AUDIT-NOTE.
020400     PERFORM 910-READ-AHEAD.
020500*_________________________________________________________________________
020600*    A RECORD IS NOT HANDED BACK TO APP-MANAGER UNTIL IT HAS
020700*    PASSED THE SAME EXISTING-RECORD CHECK APP-VALIDATE RUNS ON
020800*    ANY OTHER RELOADED APPLICATION.
020900*_________________________________________________________________________
021000 230-VALIDATE-RECORD.
021100
021200     CALL "app-validate" USING W-VALIDATE-MODE
021300                               APPLICATION-ENTRY
021400                               W-VALIDATE-RESULT
021500                               W-ERROR-MESSAGE.
021600
021700     IF W-VALIDATE-FAILED
021800        MOVE "N" TO W-READER-RESULT
021900        MOVE "Unable to load file." TO W-ERROR-MESSAGE
022000     ELSE
022100        MOVE "Y" TO W-READER-RESULT.
022200*_________________________________________________________________________
022300 900-CLOSE-READER.
022400
022500     CLOSE APPLICATION-MASTER-FILE-IN.
022600*_________________________________________________________________________
022700*    LOW-LEVEL READ -- ADVANCES THE ONE-LINE LOOKAHEAD.  AN I/O
022800*    FAILURE OTHER THAN END-OF-FILE IS TREATED AS END-OF-FILE BY
022900*    THE SWITCH, BUT THE CALLING PARAGRAPH THAT SET UP THE READ
023000*    ALWAYS SEES THE NON-ZERO STATUS TOO.
023100*_________________________________________________________________________
023200 910-READ-AHEAD.
023300
023400     READ APPLICATION-MASTER-FILE-IN
023500         AT END
023600             MOVE "Y" TO W-END-OF-FILE
023700         NOT AT END
023800             MOVE "N" TO W-END-OF-FILE.
023900*_________________________________________________________________________
