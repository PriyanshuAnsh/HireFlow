000100*    APPCMD.CBL
000110*
000120*    IN-MEMORY LAYOUT OF ONE UPDATE COMMAND, ADDRESSED TO A
000130*    SINGLE APPLICATION BY ID.  COPYD INTO WORKING-STORAGE (THE
000140*    COMMAND-FILE RECORD) AND INTO THE LINKAGE SECTION OF
000150*    APP-CMD-VALIDATE AND APP-STATE-ENGINE.
000160*
000170*    CMD-APP-ID       - THE APPLICATION THIS COMMAND TARGETS.
000180*    CMD-VALUE        - ACCEPT / REJECT / STANDBY / REOPEN.
000190*    CMD-REVIEWER     - REVIEWER ID ISSUING THE COMMAND (MAY BE
000200*                       BLANK).
000210*    CMD-RESOLUTION   - BLANK OR ONE OF THE FOUR COMPLETED
000220*                       VALUES.
000230*    CMD-NOTE         - REQUIRED, NON-BLANK.
000240*
000250     01  COMMAND-ENTRY.
000260         03  CMD-APP-ID                 PIC 9(06).
000270         03  CMD-VALUE                  PIC X(08).
000280             88  CMD-IS-ACCEPT          VALUE "ACCEPT".
000290             88  CMD-IS-REJECT          VALUE "REJECT".
000300             88  CMD-IS-STANDBY         VALUE "STANDBY".
000310             88  CMD-IS-REOPEN          VALUE "REOPEN".
000320         03  CMD-REVIEWER               PIC X(20).
000330         03  CMD-RESOLUTION             PIC X(24).
000340         03  CMD-NOTE                   PIC X(100).
000350         03  FILLER                     PIC X(08)    VALUE SPACES.
000360*
000370*    RESOLUTION TEXT IS COMPARED AGAINST FOUR KNOWN LITERALS
000380*    OVER AND OVER ACROSS THE VALIDATOR AND THE STATE ENGINE --
000390*    ONE SWITCH, LOADED BY MOVING WHATEVER RESOLUTION FIELD IS
000400*    ON HAND INTO IT, GIVES EVERY CALLER THE SAME 88-LEVELS
000410*    INSTEAD OF RE-SPELLING THE LITERAL EACH TIME.
000415*
000420     01  W-CMD-RESOLUTION-SW            PIC X(24).
000430         88  W-RES-IS-REVIEW-DONE       VALUE "ReviewCompleted".
000440         88  W-RES-IS-INTERVIEW-DONE    VALUE "InterviewCompleted".
000450         88  W-RES-IS-REFCHECK-DONE     VALUE "ReferenceCheckCompleted".
000460         88  W-RES-IS-OFFER-DONE        VALUE "OfferCompleted".
