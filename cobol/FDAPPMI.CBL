000100*    FDAPPMI.CBL
000110*
000120*    RECORD FOR THE APPLICATION MASTER FILE, INPUT SIDE.  EACH
000130*    PHYSICAL LINE IS EITHER A HEADER LINE (LEADING "*") OR A
000140*    NOTE LINE (LEADING "-"); APP-READER TELLS THE TWO APART
000150*    WITH THE REDEFINES BELOW BEFORE IT EVER LOOKS AT THE
000160*    COMMA-SEPARATED FIELDS.
000170*
000180     FD  APPLICATION-MASTER-FILE-IN
000190         LABEL RECORDS ARE STANDARD.
000200*
000210     01  APPMSTI-LINE                   PIC X(150).
000220*
000230     01  APPMSTI-LINE-R REDEFINES APPMSTI-LINE.
000240         03  APPMSTI-LEAD-CHAR          PIC X.
000250         03  APPMSTI-REST               PIC X(149).
