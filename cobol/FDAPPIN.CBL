000100*    FDAPPIN.CBL
000110*
000120*    RECORD FOR THE NEW-APPLICATION INTAKE FILE.  ONE
000130*    PROSPECTIVE APPLICATION PER LINE; APP-MANAGER RUNS EACH
000140*    ONE THROUGH APP-VALIDATE'S NEW-APPLICATION CHECK BEFORE IT
000150*    IS NUMBERED AND ADDED TO THE REGISTRY.
000160*
000170     FD  INTAKE-FILE
000180         LABEL RECORDS ARE STANDARD.
000190*
000200     01  INTAKE-RECORD.
000210         03  INTK-APP-TYPE              PIC X(06).
000220         03  INTK-SUMMARY               PIC X(60).
000230         03  INTK-NOTE                  PIC X(100).
000240         03  FILLER                     PIC X(06)    VALUE SPACES.
