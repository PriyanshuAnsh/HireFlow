000100*    SLAPPMO.CBL
000110*
000120*    FILE-CONTROL ENTRY FOR THE APPLICATION MASTER FILE, OUTPUT
000130*    (UPDATED) SIDE.  LINE-SEQUENTIAL TEXT; WRITTEN ONCE PER
000140*    RUN BY APP-WRITER, IN THE SAME FORMAT
000150*    APPLICATION-MASTER-FILE-IN READS.
000160*
000170         SELECT APPLICATION-MASTER-FILE-OUT
000180                ASSIGN TO APPMSTO
000190                ORGANIZATION IS LINE SEQUENTIAL
000200                FILE STATUS  IS W-FS-APPMSTO.
