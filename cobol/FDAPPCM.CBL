000100*    FDAPPCM.CBL
000110*
000120*    RECORD FOR THE UPDATE-COMMAND FILE.  ONE COMMAND PER LINE,
000130*    FIXED FIELDS (NO DELIMITER) -- THE LAYOUT IS COMMAND-ENTRY
000140*    FROM APPCMD.CBL, UNLOADED STRAIGHT OFF THE LINE.
000150*
000160     FD  COMMAND-FILE
000170         LABEL RECORDS ARE STANDARD.
000180*
000190         COPY "APPCMD.CBL".
