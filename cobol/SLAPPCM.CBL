000100*    SLAPPCM.CBL
000110*
000120*    FILE-CONTROL ENTRY FOR THE UPDATE-COMMAND (TRANSACTION)
000130*    FILE.  LINE-SEQUENTIAL, FIXED FIELDS; READ ONCE PER RUN
000140*    BY APP-MANAGER.
000150*
000160         SELECT OPTIONAL COMMAND-FILE
000170                ASSIGN TO APPCMDS
000180                ORGANIZATION IS LINE SEQUENTIAL
000190                FILE STATUS  IS W-FS-APPCMDS.
