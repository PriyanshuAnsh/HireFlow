000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     app-writer.
000500 AUTHOR.         J. T. WYNER.
000600 INSTALLATION.   HIREFLOW PERSONNEL SYSTEMS.
000700 DATE-WRITTEN.   1989-07-18.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*****************************************************************
001100*  CHANGE LOG
001200*-----------------------------------------------------------
001300*  1989-07-18 JTW  #AP-005  ORIGINAL PROGRAM - SERIALIZES ONE
001400*                           APPLICATION PER CALL BACK TO THE
001500*                           MASTER FILE IN THE SAME FORMAT
001600*                           APP-READER PARSES.
001700*  1991-03-25 DLH  #AP-038  BLANK-SEPARATOR LINE ADDED AFTER
001800*                           EACH RECORD'S NOTE BLOCK SO THE
001900*                           OUTPUT IS EASIER TO READ BY EYE.
002000*  1993-10-06 JTW  #AP-064  REVIEWER AND RESOLUTION NOW WRITTEN
002100*                           AS TRULY EMPTY FIELDS WHEN BLANK,
002200*                           NOT SPACE-PADDED TO FULL WIDTH.
002300*  1998-07-21 RM   #Y2K-03  REVIEWED FOR YEAR 2000 READINESS --
002400*                           PROGRAM CARRIES NO DATE FIELDS.
002500*                           NO CHANGE REQUIRED.
002600*  2001-11-09 MPC  #AP-105  ANY WRITE FAILURE NOW REPORTS
002700*                           "UNABLE TO SAVE FILE." AND STOPS THE
002800*                           SAVE STEP RATHER THAN ABENDING.
002900*  2004-05-14 MPC  #AP-116  APPLICATION ID NOW WRITTEN UNPADDED
003000*                           (NO LEADING ZEROES, NO LEADING
003100*                           SPACES) TO MATCH WHAT APP-READER
003200*                           EXPECTS ON THE NEXT LOAD.
003210*  2010-09-13 KPR  #AP-137  OPEN/WRITE STATUS CHECKS NOW RUN OFF
003220*                           A REDEFINED CATEGORY-BYTE VIEW.  THE
003230*                           SUMMARY-TRIM LOOP SKIPS ENTIRELY ON AN
003240*                           ALL-BLANK SUMMARY INSTEAD OF COUNTING
003250*                           DOWN THROUGH SIXTY BLANKS.  A RECORD
003260*                           COUNT IS NOW TRACED AT CLOSE.
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     COPY "SLAPPMO.CBL".
004100*****************************************************************
004200 DATA DIVISION.
004300 FILE SECTION.
004400     COPY "FDAPPMO.CBL".
004500*****************************************************************
004600 WORKING-STORAGE SECTION.
004700*    SWITCHES SHARED ACROSS THE HIREFLOW SUITE.
004800     COPY "wsappsw.cbl".
004900*
005000 01  W-FS-APPMSTO                   PIC X(02)  VALUE "00".
005010*
005020*    #AP-137 -- CATEGORY-BYTE VIEW FOR THE OPEN AND WRITE CHECKS
005030*    BELOW.  SUCCESS IS ALWAYS CATEGORY "0".
005040 01  W-FS-APPMSTO-R REDEFINES W-FS-APPMSTO.
005050     05  W-FS-APPMSTO-CLASS          PIC X(01).
005060     05  FILLER                      PIC X(01).
005100*
005200*    HEADER-LINE BUILD AREA -- ASSEMBLED BY STRING, THEN MOVED
005300*    BODILY TO APPMSTO-LINE FOR THE WRITE.
005400 01  W-HEADER-BUILD                  PIC X(150) VALUE SPACES.
005800*
005900*    APPLICATION ID, ZERO-SUPPRESSED, THEN LEFT-TRIMMED OF THE
006000*    SPACES THE EDITING LEAVES BEHIND -- AN ID IS NEVER BLANK SO
006100*    THE SCAN ALWAYS STOPS BY POSITION 6.
006200 01  W-ID-TRIMMED                    PIC Z(05)9.
006300 77  W-ID-START                      PIC 9(02)  COMP VALUE 1.
006400*
006500*    SUMMARY IS THE ONLY FIELD THAT MAY CARRY EMBEDDED SPACES,
006600*    SO IT IS TRIMMED ON TRAILING LENGTH RATHER THAN SPLIT ON
006700*    THE FIRST SPACE THE WAY STATE/TYPE/REVIEWER/RESOLUTION ARE.
006800 01  W-GEN-TEXT                      PIC X(60)  VALUE SPACES.
006810*
006820*    #AP-137 -- TRAILING-BYTE VIEW SO 210-BUILD-AND-WRITE-HEADER
006830*    CAN SKIP THE TRIM LOOP OUTRIGHT WHEN THE SUMMARY ALREADY
006835*    RUNS THE FULL SIXTY CHARACTERS.
006840 01  W-GEN-TEXT-R REDEFINES W-GEN-TEXT.
006850     05  FILLER                      PIC X(59).
006860     05  W-GEN-TRAIL-CHAR            PIC X(01).
006900 77  W-GEN-LEN                       PIC 9(02)  COMP VALUE ZERO.
007000*
007100 77  W-NOTE-SUB                     PIC 9(02)  COMP VALUE ZERO.
007110*
007120*    #AP-137 -- RECORDS-WRITTEN COUNTER, TRACED AT CLOSE.  THE
007125*    DISPLAY COPY IS REDEFINED FOR ZERO-SUPPRESSION SINCE COMP
007126*    STORAGE CANNOT BE EDITED DIRECTLY.
007130 77  W-REC-COUNT                    PIC 9(03)  COMP VALUE ZERO.
007135 01  W-REC-COUNT-DISPLAY            PIC 9(03)  VALUE ZERO.
007140 01  W-REC-COUNT-R REDEFINES W-REC-COUNT-DISPLAY PIC ZZ9.
007200*****************************************************************
007300 LINKAGE SECTION.
007400 01  W-WRITER-COMMAND               PIC X(01).
007500     88  W-WRITER-OPEN              VALUE "O".
007600     88  W-WRITER-PUT               VALUE "P".
007700     88  W-WRITER-CLOSE             VALUE "C".
007800*
007900     COPY "APPENTRY.CBL".
008000*
008100 01  W-WRITER-RESULT                PIC X(01).
008200     88  W-WRITER-OK                VALUE "Y".
008300     88  W-WRITER-FAILED            VALUE "N".
008400*
008500 01  W-ERROR-MESSAGE                PIC X(40).
008600*****************************************************************
008700 PROCEDURE DIVISION USING W-WRITER-COMMAND
008800                          APPLICATION-ENTRY
008900                          W-WRITER-RESULT
009000                          W-ERROR-MESSAGE.
009100*****************************************************************
009200 000-MAIN-CONTROL.
009300
009400     MOVE "Y" TO W-WRITER-RESULT.
009500     MOVE SPACES TO W-ERROR-MESSAGE.
009600
009700     IF W-WRITER-OPEN
009800        PERFORM 100-OPEN-WRITER
009900     ELSE IF W-WRITER-PUT
010000        PERFORM 200-PUT-ONE-RECORD
010100     ELSE IF W-WRITER-CLOSE
010200        PERFORM 900-CLOSE-WRITER.
010300
010400     EXIT PROGRAM.
010500     GOBACK.
010600*_________________________________________________________________________
010700 100-OPEN-WRITER.
010800
010900     OPEN OUTPUT APPLICATION-MASTER-FILE-OUT.
011000
011100     IF W-FS-APPMSTO-CLASS NOT EQUAL "0"
011200        MOVE "N" TO W-WRITER-RESULT
011300        MOVE "Unable to save file." TO W-ERROR-MESSAGE.
011400*_________________________________________________________________________
011500*    PUT -- WRITES THE HEADER LINE, THEN EACH NOTE LINE (ALREADY
011600*    CARRYING ITS OWN "-" PREFIX), THEN THE BLANK SEPARATOR.
011700*_________________________________________________________________________
011800 200-PUT-ONE-RECORD.
011900
012000     PERFORM 210-BUILD-AND-WRITE-HEADER.
012100
012200     IF W-WRITER-OK
012300        SET W-NOTE-SUB TO 1
012400        PERFORM 220-WRITE-ONE-NOTE-LINE
012500           UNTIL W-NOTE-SUB GREATER APP-NOTE-COUNT
012600              OR W-WRITER-FAILED.
012700
012800     IF W-WRITER-OK
012900        PERFORM 230-WRITE-SEPARATOR-LINE.
012950
012960     IF W-WRITER-OK
012970        ADD 1 TO W-REC-COUNT.
013000*_________________________________________________________________________
013100 210-BUILD-AND-WRITE-HEADER.
013200
013300     MOVE APP-ID TO W-ID-TRIMMED.
013400     MOVE 1 TO W-ID-START.
013500     PERFORM 211-ADVANCE-ID-START
013600        UNTIL W-ID-TRIMMED (W-ID-START : 1) NOT EQUAL SPACE.
013700
013800     MOVE APP-SUMMARY TO W-GEN-TEXT.
013900     MOVE 60 TO W-GEN-LEN.
013950     IF W-GEN-TRAIL-CHAR EQUAL SPACE
014000        PERFORM 212-TRIM-GEN-LEN
014100           UNTIL W-GEN-LEN EQUAL ZERO
014200              OR W-GEN-TEXT (W-GEN-LEN : 1) NOT EQUAL SPACE.
014300
014400     MOVE SPACES TO W-HEADER-BUILD.
014500     STRING "*"                       DELIMITED BY SIZE
014600            W-ID-TRIMMED (W-ID-START : 7 - W-ID-START)
014700                                       DELIMITED BY SIZE
014800            ","                       DELIMITED BY SIZE
014900            APP-STATE                  DELIMITED BY SPACE
015000            ","                       DELIMITED BY SIZE
015100            APP-TYPE                   DELIMITED BY SPACE
015200            ","                       DELIMITED BY SIZE
015300            W-GEN-TEXT (1 : W-GEN-LEN) DELIMITED BY SIZE
015400            ","                       DELIMITED BY SIZE
015500            APP-REVIEWER                DELIMITED BY SPACE
015600            ","                       DELIMITED BY SIZE
015700            APP-PAPERWORK-FLAG          DELIMITED BY SPACE
015800            ","                       DELIMITED BY SIZE
015900            APP-RESOLUTION              DELIMITED BY SPACE
016000            INTO W-HEADER-BUILD.
016100
016200     MOVE W-HEADER-BUILD TO APPMSTO-LINE.
016300     WRITE APPMSTO-LINE.
016400
016500     IF W-FS-APPMSTO-CLASS NOT EQUAL "0"
016600        MOVE "N" TO W-WRITER-RESULT
016700        MOVE "Unable to save file." TO W-ERROR-MESSAGE.
016800*_________________________________________________________________________
016900 211-ADVANCE-ID-START.
017000
017100     ADD 1 TO W-ID-START.
017200*_________________________________________________________________________
017300 212-TRIM-GEN-LEN.
017400
017500     SUBTRACT 1 FROM W-GEN-LEN.
017600*_________________________________________________________________________
017700 220-WRITE-ONE-NOTE-LINE.
017800
017900     MOVE APP-NOTE-TEXT (W-NOTE-SUB) TO APPMSTO-LINE.
018000     WRITE APPMSTO-LINE.
018100
018200     IF W-FS-APPMSTO-CLASS NOT EQUAL "0"
018300        MOVE "N" TO W-WRITER-RESULT
018400        MOVE "Unable to save file." TO W-ERROR-MESSAGE
018500     ELSE
018600        ADD 1 TO W-NOTE-SUB.
018700*_________________________________________________________________________
018800 230-WRITE-SEPARATOR-LINE.
018900
019000     MOVE SPACES TO APPMSTO-LINE.
019100     WRITE APPMSTO-LINE.
019200
019300     IF W-FS-APPMSTO-CLASS NOT EQUAL "0"
019400        MOVE "N" TO W-WRITER-RESULT
019500        MOVE "Unable to save file." TO W-ERROR-MESSAGE.
019600*_________________________________________________________________________
019700 900-CLOSE-WRITER.
019800
019900     CLOSE APPLICATION-MASTER-FILE-OUT.
019950     MOVE W-REC-COUNT TO W-REC-COUNT-DISPLAY.
019960     DISPLAY "APP-WRITER: " W-REC-COUNT-R " RECORDS SAVED TO APPMSTO.".
020000*_________________________________________________________________________
