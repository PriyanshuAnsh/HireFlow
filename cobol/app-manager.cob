000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     app-manager.
000500 AUTHOR.         J. T. WYNER.
000600 INSTALLATION.   HIREFLOW PERSONNEL SYSTEMS.
000700 DATE-WRITTEN.   1989-05-22.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*****************************************************************
001100*  CHANGE LOG
001200*-----------------------------------------------------------
001300*  1989-05-22 JTW  #AP-001  ORIGINAL PROGRAM.  DRIVES THE
001400*                           NIGHTLY APPLICATION-REGISTRY RUN --
001500*                           LOAD MASTER, INTAKE NEW APPLICATIONS,
001600*                           POST COMMANDS, POST WITHDRAWALS,
001700*                           PRINT LISTINGS, SAVE MASTER.
001800*  1989-11-30 JTW  #AP-009  ADDED THE INTAKE-FILE STEP -- UNTIL
001900*                           NOW NEW APPLICATIONS HAD TO BE KEYED
002000*                           STRAIGHT INTO THE MASTER FILE BY
002100*                           HAND.
002200*  1990-09-11 RM   #AP-024  MASTER FILE LOAD NOW GOES THROUGH
002300*                           APP-READER'S LOOKAHEAD LOGIC RATHER
002400*                           THAN READING THE FILE DIRECTLY HERE.
002500*  1992-04-03 DLH  #AP-049  A REJECTED MASTER-FILE LOAD NOW HALTS
002600*                           THE WHOLE RUN INSTEAD OF CONTINUING
002700*                           WITH A PARTIAL REGISTRY.
002800*  1993-07-19 DLH  #AP-057  WITHDRAWAL-FILE STEP ADDED.
002900*                           WITHDRAWALS BYPASS THE COMMAND
003000*                           VALIDATOR AND THE STATE ENGINE
003100*                           ENTIRELY AND REMOVE THE APPLICATION
003200*                           OUTRIGHT.
003300*  1994-12-08 JTW  #AP-080  COMMAND FILE, INTAKE FILE AND
003400*                           WITHDRAWAL FILE ARE ALL OPTIONAL NOW
003500*                           -- A NIGHT WITH NOTHING TO POST NO
003600*                           LONGER NEEDS THREE EMPTY FILES
003700*                           DROPPED ON THE INPUT LIBRARY.
003800*  1996-02-14 JTW  #AP-086  UNKNOWN APPLICATION ID ON A COMMAND
003900*                           OR A WITHDRAWAL IS NOW SKIPPED
004000*                           SILENTLY RATHER THAN ABENDING THE
004100*                           RUN.
004200*  1998-09-02 RM   #Y2K-04  REVIEWED FOR YEAR 2000 READINESS --
004300*                           PROGRAM CARRIES NO DATE FIELDS OF
004400*                           ITS OWN.  NO CHANGE REQUIRED.
004500*  2000-05-19 MPC  #AP-099  NEW-APPLICATIONS LISTING ADDED AS A
004600*                           SECOND CALL TO APP-LIST-RPT, FILTERED
004700*                           TO APP TYPE "New".
004800*  2001-04-26 MPC  #AP-103  REGISTRY COUNTER NO LONGER RESETS TO
004900*                           1 EACH RUN -- NOW PICKS UP ONE PAST
005000*                           THE HIGHEST ID FOUND ON THE LOADED
005100*                           MASTER FILE, SO REOPENED APPLICATIONS
005200*                           KEEP THEIR ORIGINAL ID.
005300*  2004-08-11 MPC  #AP-118  REGISTRY NOW KEPT SORTED ASCENDING BY
005400*                           ID AT ALL TIMES, NOT JUST BEFORE THE
005500*                           LISTINGS -- A COMMAND FILE THAT NAMED
005600*                           THE SAME ID TWICE WAS FINDING THE
005700*                           WRONG ENTRY AFTER AN INTAKE INSERT.
005710*  2006-11-02 MPC  #AP-128  W-APP-COUNT-LESS-1 WAS ONLY EVER SET
005720*                           BY THE WITHDRAWAL SHIFT-DOWN, SO THE
005730*                           SORT RAN WITH IT AT ZERO ON A PLAIN
005740*                           LOAD/INTAKE NIGHT AND NEVER ACTUALLY
005750*                           COMPARED A PAIR OF ENTRIES.  PLAPPTBL
005760*                           NOW SETS IT ITSELF, FIRST THING IN
005770*                           SORT-REGISTRY-ASCENDING.
005772*  2009-08-17 MPC  #AP-131  MASTER-FILE LOAD NOW DROPS AN
005774*                           INCOMING RECORD WHOSE ID IS ALREADY
005776*                           IN THE REGISTRY INSTEAD OF STACKING
005778*                           A SECOND ENTRY ON TOP OF THE FIRST.
005780*  2010-04-05 KPR  #AP-136  FILE-STATUS TESTS ON THE THREE
005782*                           TRANSACTION FILES NOW CHECK THE
005784*                           STATUS CATEGORY BYTE RATHER THAN THE
005786*                           FULL TWO-DIGIT CODE, MATCHING HOW
005788*                           THE REST OF THE SUITE READS STATUS.
005800*****************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     COPY "SLAPPCM.CBL".
006600     COPY "SLAPPIN.CBL".
006700     COPY "SLAPPWD.CBL".
006800*****************************************************************
006900 DATA DIVISION.
007000 FILE SECTION.
007100     COPY "FDAPPCM.CBL".
007200     COPY "FDAPPIN.CBL".
007300     COPY "FDAPPWD.CBL".
007400*****************************************************************
007500 WORKING-STORAGE SECTION.
007600*    SWITCHES SHARED ACROSS THE HIREFLOW SUITE.
007700     COPY "wsappsw.cbl".
007800*
007900 01  W-FILE-STATUS-GROUP.
007910     05  W-FS-APPCMDS                  PIC X(02)  VALUE "00".
007920     05  W-FS-APPINTK                  PIC X(02)  VALUE "00".
007930     05  W-FS-APPWDRL                  PIC X(02)  VALUE "00".
007935*
007936*    #AP-136 -- CATEGORY-BYTE VIEW OF THE SAME THREE FILE-STATUS
007937*    CODES.  THE FIRST DIGIT OF THE STATUS IS ALL AN OPEN OR A
007938*    READ ACTUALLY NEEDS TO TEST -- SUCCESS IS ALWAYS "0".
007939 01  W-FILE-STATUS-GROUP-R REDEFINES W-FILE-STATUS-GROUP.
007940     05  W-FS-APPCMDS-CLASS            PIC X(01).
007941         05  FILLER                    PIC X(01).
007942     05  W-FS-APPINTK-CLASS            PIC X(01).
007943         05  FILLER                    PIC X(01).
007944     05  W-FS-APPWDRL-CLASS            PIC X(01).
007945         05  FILLER                    PIC X(01).
008200*
008300*    THE APPLICATION REGISTRY ITSELF.  W-APP-COUNT MUST BE
008400*    DECLARED AHEAD OF THE COPY -- THE TABLE'S DEPENDING ON
008500*    PHRASE NEEDS IT IN SCOPE.
008600*
008700 77  W-APP-COUNT                       PIC 9(03)  COMP VALUE ZERO.
008710*
008720*    #AP-136 -- DISPLAY COPY OF THE COUNTER, ZERO-SUPPRESSED BY
008730*    REDEFINES, FOR THE END-OF-RUN TRACE.  SEE 700-REPORT-RUN-
008735*    TOTALS -- COMP STORAGE CANNOT BE EDITED DIRECTLY.
008740 01  W-APP-COUNT-DISPLAY               PIC 9(03)  VALUE ZERO.
008750 01  W-APP-COUNT-R REDEFINES W-APP-COUNT-DISPLAY PIC ZZ9.
008800     COPY "WSAPPTBL.CBL".
008900*
009000 77  W-APP-COUNT-LESS-1                PIC 9(03)  COMP VALUE ZERO.
009100 77  W-SEARCH-APP-ID                    PIC 9(06)  VALUE ZERO.
009200 77  W-DELETE-AT                        PIC 9(03)  COMP VALUE ZERO.
009300 01  W-NEXT-APP-ID                      PIC 9(06)  VALUE 1.
009305*
009307*    ZERO-SUPPRESSED VIEW OF THE COUNTER FOR THE END-OF-RUN
009308*    TRACE LINE -- SEE 700-REPORT-RUN-TOTALS.
009310 01  W-NEXT-APP-ID-R REDEFINES W-NEXT-APP-ID
009320                                        PIC Z(05)9.
009400*
009500 77  W-SORT-SWAP-FLAG                   PIC X(01)  VALUE "N".
009600     88  SWAP-OCCURRED-THIS-PASS        VALUE "Y".
009700*
009800*    SWAP-IN-TRANSIT BUFFER FOR PLAPPTBL.CBL'S SORT, LAID OUT
009900*    FIELD FOR FIELD LIKE ONE ENTRY OF APPLICATION-TABLE.
010000*
010100 01  W-SORT-SWAP-ENTRY.
010200     05  W-SWAP-APP-ID                  PIC 9(06).
010300     05  W-SWAP-APP-STATE               PIC X(10).
010400     05  W-SWAP-APP-TYPE                PIC X(06).
010500     05  W-SWAP-APP-SUMMARY             PIC X(60).
010600     05  W-SWAP-APP-REVIEWER            PIC X(20).
010700     05  W-SWAP-APP-PAPERWORK-FLAG      PIC X(05).
010800     05  W-SWAP-APP-RESOLUTION          PIC X(24).
010900     05  W-SWAP-APP-NOTE-COUNT          PIC 9(02)  COMP.
011000     05  W-SWAP-APP-NOTES OCCURS 20 TIMES.
011100         07  W-SWAP-APP-NOTE-TEXT       PIC X(100).
011200     05  FILLER                         PIC X(09)  VALUE SPACES.
011700*
011800*    THE ONE SHARED STAGING BUFFER PASSED TO EVERY CALLED
011900*    SUBPROGRAM -- A SINGLE APPLICATION IS MOVED IN FROM THE
012000*    TABLE, HANDED TO APP-VALIDATE / APP-STATE-ENGINE, AND
012100*    MOVED BACK OUT, ONE RECORD AT A TIME.
012200*
012300     COPY "APPENTRY.CBL".
012400*
012500 01  W-VALIDATE-MODE                    PIC X(01)  VALUE "E".
012600     88  W-MODE-IS-NEW-APP               VALUE "N".
012700     88  W-MODE-IS-EXISTING-APP          VALUE "E".
012800 01  W-VALIDATE-RESULT                  PIC X(01).
012900     88  W-VALIDATE-OK                  VALUE "Y".
013000     88  W-VALIDATE-FAILED               VALUE "N".
013100*
013200 01  W-READER-COMMAND                   PIC X(01).
013300     88  W-READER-OPEN                   VALUE "O".
013400     88  W-READER-NEXT                   VALUE "N".
013500     88  W-READER-CLOSE                  VALUE "C".
013600 01  W-READER-RESULT                    PIC X(01).
013700     88  W-READER-HAVE-RECORD            VALUE "Y".
013800     88  W-READER-AT-EOF                  VALUE "E".
013900     88  W-READER-FAILED                  VALUE "N".
014000*
014100 01  W-WRITER-COMMAND                   PIC X(01).
014200     88  W-WRITER-OPEN                   VALUE "O".
014300     88  W-WRITER-PUT                    VALUE "P".
014400     88  W-WRITER-CLOSE                  VALUE "C".
014500 01  W-WRITER-RESULT                    PIC X(01).
014600     88  W-WRITER-OK                     VALUE "Y".
014700     88  W-WRITER-FAILED                  VALUE "N".
014800*
014900*    LISTING-CALL PARAMETERS.
015000*
015100 01  W-LIST-FILTER-TYPE                 PIC X(06)  VALUE SPACES.
015200 77  W-LIST-RECORD-COUNT                PIC 9(03)  COMP VALUE ZERO.
015300*****************************************************************
015400 PROCEDURE DIVISION.
015500*
015600 000-MAIN-CONTROL.
015700*
015800     PERFORM 050-INITIALIZE.
015900     PERFORM 100-LOAD-MASTER-FILE.
016000*
016100     IF W-READER-FAILED
016200        DISPLAY W-ERROR-MESSAGE
016300     ELSE
016400        PERFORM 200-INTAKE-NEW-APPLICATIONS
016500        PERFORM 300-PROCESS-COMMANDS
016600        PERFORM 400-PROCESS-WITHDRAWALS
016700        PERFORM 500-PRINT-FULL-LISTING
016800        PERFORM 510-PRINT-NEW-LISTING
016900        PERFORM 600-SAVE-MASTER-FILE
016910        PERFORM 700-REPORT-RUN-TOTALS.
017000*
017100     STOP RUN.
017120*****************************************************************
017140*    END-OF-RUN TRACE -- OPERATOR CONSOLE ONLY, NOT PART OF ANY
017160*    FILE OR REPORT SPEC.  CONFIRMS HOW MANY APPLICATIONS ARE ON
017180*    FILE AND WHAT ID THE NEXT INTAKE RUN WILL START FROM.
017190*****************************************************************
017195 700-REPORT-RUN-TOTALS.
017196*
017197     MOVE W-APP-COUNT TO W-APP-COUNT-DISPLAY.
017198     DISPLAY "HIREFLOW APP-MANAGER RUN COMPLETE -- ON FILE: "
017199             W-APP-COUNT-R " NEXT ID: " W-NEXT-APP-ID-R.
017200*****************************************************************
017300*    SEARCH AND ORDERING OVER APPLICATION-TABLE, COPYD IN WHOLE
017400*    AS ITS OWN BLOCK OF PARAGRAPHS (NEVER SPLICED INTO THE
017500*    PARAGRAPHS THAT CALL IT -- SEE PLAPPTBL.CBL HEADER).
017600*    REACHED ONLY BY "PERFORM LOOK-FOR-APPLICATION-BY-ID." AND
017700*    "PERFORM SORT-REGISTRY-ASCENDING.", NEVER BY FALL-THROUGH.
017800*****************************************************************
017900     COPY "PLAPPTBL.CBL".
018000*****************************************************************
018100*    STARTUP -- EMPTY REGISTRY, COUNTER AT ONE UNTIL THE MASTER
018200*    FILE SAYS OTHERWISE.
018300*****************************************************************
018400 050-INITIALIZE.
018500*
018600     MOVE ZERO TO W-APP-COUNT.
018700     MOVE 1 TO W-NEXT-APP-ID.
018800*****************************************************************
018900*    MASTER-FILE LOAD.  APP-READER HANDS BACK ONE COMPLETE
019000*    APPLICATION AT A TIME, ALREADY VALIDATED.
019100*****************************************************************
019200 100-LOAD-MASTER-FILE.
019300*
019400     MOVE "O" TO W-READER-COMMAND.
019500     CALL "app-reader" USING W-READER-COMMAND
019600                             APPLICATION-ENTRY
019700                             W-READER-RESULT
019800                             W-ERROR-MESSAGE.
019900*
020000     IF NOT W-READER-FAILED
020100        MOVE "N" TO W-READER-COMMAND
020200        PERFORM 110-LOAD-ONE-RECORD
020300        PERFORM 120-MERGE-LOADED-RECORD
020400           UNTIL W-READER-AT-EOF OR W-READER-FAILED
020500        MOVE "C" TO W-READER-COMMAND
020600        CALL "app-reader" USING W-READER-COMMAND
020700                                APPLICATION-ENTRY
020800                                W-READER-RESULT
020900                                W-ERROR-MESSAGE
021000        PERFORM 130-SET-NEXT-ID-COUNTER
021100        PERFORM SORT-REGISTRY-ASCENDING.
021200*
021300 110-LOAD-ONE-RECORD.
021400*
021500     CALL "app-reader" USING W-READER-COMMAND
021600                             APPLICATION-ENTRY
021700                             W-READER-RESULT
021800                             W-ERROR-MESSAGE.
021900*
022000 120-MERGE-LOADED-RECORD.
022100*
022150*    #AP-131 -- A DUPLICATE ID IS DROPPED, NOT STACKED.
022195*
022200     IF W-READER-HAVE-RECORD
022210        PERFORM 121-APPEND-IF-NOT-DUPLICATE
022500        PERFORM 110-LOAD-ONE-RECORD.
022600*
022610 121-APPEND-IF-NOT-DUPLICATE.
022620*
022630     MOVE APP-ID TO W-SEARCH-APP-ID.
022640     PERFORM LOOK-FOR-APPLICATION-BY-ID.
022650*
022660     IF NOT FOUND-RECORD
022670        ADD 1 TO W-APP-COUNT
022680        MOVE APPLICATION-ENTRY TO APP-TBL-ENTRY (W-APP-COUNT).
022690*
022700 130-SET-NEXT-ID-COUNTER.
022800*
022900     MOVE 1 TO W-NEXT-APP-ID.
023000*
023100     IF W-APP-COUNT GREATER ZERO
023200        PERFORM 131-RAISE-COUNTER-PAST-ID
023300           VARYING IDX-APP-TBL FROM 1 BY 1
023400              UNTIL IDX-APP-TBL GREATER W-APP-COUNT.
023500*
023600 131-RAISE-COUNTER-PAST-ID.
023700*
023800     IF T-APP-ID (IDX-APP-TBL) GREATER OR EQUAL W-NEXT-APP-ID
023900        MOVE T-APP-ID (IDX-APP-TBL) TO W-NEXT-APP-ID
024000        ADD 1 TO W-NEXT-APP-ID.
024100*****************************************************************
024200*    INTAKE -- EVERY RECORD ON THE INTAKE FILE BECOMES A BRAND
024250*    NEW APPLICATION, NUMBERED OFF THE REGISTRY COUNTER.
024300*****************************************************************
024400 200-INTAKE-NEW-APPLICATIONS.
024500*
024600     MOVE "N" TO W-END-OF-FILE.
024700     OPEN INPUT INTAKE-FILE.
024800*
024900     IF W-FS-APPINTK-CLASS EQUAL "0"
025000        PERFORM 210-READ-ONE-INTAKE-RECORD
025100        PERFORM 220-ADD-ONE-APPLICATION
025110           THRU 220-ADD-ONE-APPLICATION-EXIT
025200           UNTIL END-OF-FILE
025300        CLOSE INTAKE-FILE.
025400*
025500 210-READ-ONE-INTAKE-RECORD.
025600*
025700     READ INTAKE-FILE
026000        AT END MOVE "Y" TO W-END-OF-FILE
026100        NOT AT END MOVE "N" TO W-END-OF-FILE.
026200*
026300 220-ADD-ONE-APPLICATION.
026310*    2010-01-11 KPR  #AP-134  RECAST AS A NUMBERED RANGE -- A
026320*                             REJECTED INTAKE RECORD NOW SKIPS
026330*                             STRAIGHT TO THE NEXT READ INSTEAD
026340*                             OF FALLING THROUGH THE TABLE-FILE
026350*                             AND SORT STEPS.
026400*
026410     IF END-OF-FILE
026420        GO TO 220-ADD-ONE-APPLICATION-EXIT.
026900*
027000 221-STAGE-NEW-APPLICATION.
027100*
027200     MOVE SPACES TO APPLICATION-ENTRY.
027300     MOVE W-NEXT-APP-ID       TO APP-ID.
027400     MOVE "Review"            TO APP-STATE.
027500     MOVE INTK-APP-TYPE       TO APP-TYPE.
027600     MOVE INTK-SUMMARY        TO APP-SUMMARY.
027700     MOVE ZERO                TO APP-NOTE-COUNT.
027800     MOVE INTK-NOTE           TO APP-NOTES (1).
027900     MOVE "N"                 TO W-VALIDATE-MODE.
028000*
028100 222-VALIDATE-AND-FILE-APPLICATION.
028200*
028300     CALL "app-validate" USING W-VALIDATE-MODE
028400                               APPLICATION-ENTRY
028500                               W-VALIDATE-RESULT
028600                               W-ERROR-MESSAGE.
028700*
028710     IF NOT W-VALIDATE-OK
028720        DISPLAY W-ERROR-MESSAGE
028730        GO TO 229-READ-NEXT-INTAKE-RECORD.
028800*
028900     ADD 1 TO W-APP-COUNT.
029000     MOVE APPLICATION-ENTRY TO APP-TBL-ENTRY (W-APP-COUNT).
029100     ADD 1 TO W-NEXT-APP-ID.
029200     PERFORM SORT-REGISTRY-ASCENDING.
029210*
029220 229-READ-NEXT-INTAKE-RECORD.
029230*
029240     PERFORM 210-READ-ONE-INTAKE-RECORD.
029250*
029260 220-ADD-ONE-APPLICATION-EXIT.
029270*
029280     EXIT.
029500*****************************************************************
029600*    COMMAND POSTING -- EACH COMMAND RUNS THROUGH THE VALIDATOR,
029700*    THEN THE STATE ENGINE, AGAINST THE NAMED APPLICATION.  AN
029800*    UNKNOWN ID IS SKIPPED SILENTLY; A REJECTED COMMAND LEAVES
029900*    THE APPLICATION UNCHANGED.
030000*****************************************************************
030100 300-PROCESS-COMMANDS.
030200*
030300     MOVE "N" TO W-END-OF-FILE.
030400     OPEN INPUT COMMAND-FILE.
030500*
030600     IF W-FS-APPCMDS-CLASS EQUAL "0"
030700        PERFORM 310-READ-ONE-COMMAND
030800        PERFORM 320-APPLY-ONE-COMMAND
030900           UNTIL END-OF-FILE
031000        CLOSE COMMAND-FILE.
031100*
031200 310-READ-ONE-COMMAND.
031300*
031400     READ COMMAND-FILE
031500        AT END MOVE "Y" TO W-END-OF-FILE
031600        NOT AT END MOVE "N" TO W-END-OF-FILE.
031700*
031800 320-APPLY-ONE-COMMAND.
031900*
032000     IF NOT END-OF-FILE
032100        PERFORM 321-ROUTE-ONE-COMMAND
032200        PERFORM 310-READ-ONE-COMMAND.
032300*
032400 321-ROUTE-ONE-COMMAND.
032500*
032600     MOVE CMD-APP-ID TO W-SEARCH-APP-ID.
032700     PERFORM LOOK-FOR-APPLICATION-BY-ID.
032800*
032900     IF FOUND-RECORD
033000        PERFORM 330-DISPATCH-COMMAND.
033100*
033200 330-DISPATCH-COMMAND.
033300*
033400     CALL "app-cmd-validate" USING COMMAND-ENTRY
033500                                    W-VALIDATE-RESULT
033600                                    W-ERROR-MESSAGE.
033700*
033800     IF W-VALIDATE-OK
033900        PERFORM 331-APPLY-STATE-ENGINE
034000     ELSE
034100        DISPLAY W-ERROR-MESSAGE.
034200*
034300 331-APPLY-STATE-ENGINE.
034400*
034500     MOVE APP-TBL-ENTRY (IDX-APP-TBL) TO APPLICATION-ENTRY.
034600     CALL "app-state-engine" USING APPLICATION-ENTRY
034700                                     COMMAND-ENTRY
034800                                     W-VALIDATE-RESULT
034900                                     W-ERROR-MESSAGE.
035000*
035100     IF W-VALIDATE-OK
035200        MOVE APPLICATION-ENTRY TO APP-TBL-ENTRY (IDX-APP-TBL)
035300     ELSE
035400        DISPLAY W-ERROR-MESSAGE.
035500*****************************************************************
035600*    WITHDRAWALS -- REMOVED OUTRIGHT, NO VALIDATION, NO STATE
035700*    ENGINE.  AN UNKNOWN ID IS SKIPPED SILENTLY.
035800*****************************************************************
035900 400-PROCESS-WITHDRAWALS.
036000*
036100     MOVE "N" TO W-END-OF-FILE.
036200     OPEN INPUT WITHDRAWAL-FILE.
036300*
036400     IF W-FS-APPWDRL-CLASS EQUAL "0"
036500        PERFORM 410-READ-ONE-WITHDRAWAL
036600        PERFORM 420-APPLY-ONE-WITHDRAWAL
036700           UNTIL END-OF-FILE
036800        CLOSE WITHDRAWAL-FILE.
036900*
037000 410-READ-ONE-WITHDRAWAL.
037100*
037200     READ WITHDRAWAL-FILE
037300        AT END MOVE "Y" TO W-END-OF-FILE
037400        NOT AT END MOVE "N" TO W-END-OF-FILE.
037500*
037600 420-APPLY-ONE-WITHDRAWAL.
037700*
037800     IF NOT END-OF-FILE
037900        PERFORM 421-ROUTE-ONE-WITHDRAWAL
038000        PERFORM 410-READ-ONE-WITHDRAWAL.
038100*
038200 421-ROUTE-ONE-WITHDRAWAL.
038300*
038400     MOVE WDRL-APP-ID TO W-SEARCH-APP-ID.
038500     PERFORM LOOK-FOR-APPLICATION-BY-ID.
038600*
038700     IF FOUND-RECORD
038800        PERFORM 430-DELETE-FOUND-ENTRY.
038900*
039000 430-DELETE-FOUND-ENTRY.
039100*
039200     SET W-DELETE-AT TO IDX-APP-TBL.
039300     MOVE W-APP-COUNT TO W-APP-COUNT-LESS-1.
039400     SUBTRACT 1 FROM W-APP-COUNT-LESS-1.
039500*
039600     IF W-DELETE-AT LESS OR EQUAL W-APP-COUNT-LESS-1
039700        PERFORM 431-SHIFT-ONE-ENTRY-DOWN
039800           VARYING IDX-APP-TBL FROM W-DELETE-AT BY 1
039900              UNTIL IDX-APP-TBL GREATER W-APP-COUNT-LESS-1.
040000*
040100     SUBTRACT 1 FROM W-APP-COUNT.
040200*
040300 431-SHIFT-ONE-ENTRY-DOWN.
040400*
040500     SET IDX-APP-TBL-NEXT TO IDX-APP-TBL.
040600     SET IDX-APP-TBL-NEXT UP BY 1.
040700     MOVE APP-TBL-ENTRY (IDX-APP-TBL-NEXT) TO APP-TBL-ENTRY (IDX-APP-TBL).
040800*****************************************************************
040900*    LISTINGS -- FULL REGISTRY, THEN NEW APPLICATIONS ONLY.
041000*****************************************************************
041100 500-PRINT-FULL-LISTING.
041200*
041300     MOVE SPACES TO W-LIST-FILTER-TYPE.
041400     CALL "app-list-rpt" USING W-LIST-FILTER-TYPE
041500                               W-APP-COUNT
041600                               APPLICATION-TABLE
041700                               W-LIST-RECORD-COUNT.
041800*
041900 510-PRINT-NEW-LISTING.
042000*
042100     MOVE "New" TO W-LIST-FILTER-TYPE.
042200     CALL "app-list-rpt" USING W-LIST-FILTER-TYPE
042300                               W-APP-COUNT
042400                               APPLICATION-TABLE
042500                               W-LIST-RECORD-COUNT.
042600*****************************************************************
042700*    MASTER-FILE SAVE -- WRITTEN BACK IN REGISTRY (ASCENDING ID)
042800*    ORDER, ONE APPLICATION PER CALL TO APP-WRITER.
042900*****************************************************************
043000 600-SAVE-MASTER-FILE.
043100*
043200     MOVE "O" TO W-WRITER-COMMAND.
043300     CALL "app-writer" USING W-WRITER-COMMAND
043400                             APPLICATION-ENTRY
043500                             W-WRITER-RESULT
043600                             W-ERROR-MESSAGE.
043700*
043800     IF W-WRITER-FAILED
043900        DISPLAY W-ERROR-MESSAGE
044000     ELSE
044100        PERFORM 601-WRITE-ALL-RECORDS-AND-CLOSE.
044200*
044300 601-WRITE-ALL-RECORDS-AND-CLOSE.
044400*
044500     IF W-APP-COUNT GREATER ZERO
044600        PERFORM 610-PUT-ONE-RECORD
044700           VARYING IDX-APP-TBL FROM 1 BY 1
044800              UNTIL IDX-APP-TBL GREATER W-APP-COUNT
044900                 OR W-WRITER-FAILED.
045000*
045100     MOVE "C" TO W-WRITER-COMMAND.
045200     CALL "app-writer" USING W-WRITER-COMMAND
045300                             APPLICATION-ENTRY
045400                             W-WRITER-RESULT
045500                             W-ERROR-MESSAGE.
045600*
045700     IF W-WRITER-FAILED
045800        DISPLAY W-ERROR-MESSAGE.
045900*
046000 610-PUT-ONE-RECORD.
046100*
046200     MOVE APP-TBL-ENTRY (IDX-APP-TBL) TO APPLICATION-ENTRY.
046300     MOVE "P" TO W-WRITER-COMMAND.
046400     CALL "app-writer" USING W-WRITER-COMMAND
046500                             APPLICATION-ENTRY
046600                             W-WRITER-RESULT
046700                             W-ERROR-MESSAGE.
046800*
046900     IF W-WRITER-FAILED
047000        DISPLAY W-ERROR-MESSAGE.
