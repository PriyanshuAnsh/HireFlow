000100*    SLAPPIN.CBL
000110*
000120*    FILE-CONTROL ENTRY FOR THE NEW-APPLICATION INTAKE FILE.
000130*    LINE-SEQUENTIAL, FIXED FIELDS; READ ONCE PER RUN BY
000140*    APP-MANAGER BEFORE THE MASTER FILE IS LOADED.
000150*
000160         SELECT OPTIONAL INTAKE-FILE
000170                ASSIGN TO APPINTK
000180                ORGANIZATION IS LINE SEQUENTIAL
000190                FILE STATUS  IS W-FS-APPINTK.
