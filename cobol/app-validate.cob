000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     app-validate.
000500 AUTHOR.         R. MARGOLIN.
000600 INSTALLATION.   HIREFLOW PERSONNEL SYSTEMS.
000700 DATE-WRITTEN.   1989-03-14.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*****************************************************************
001100*  CHANGE LOG
001200*-----------------------------------------------------------
001300*  1989-03-14 RM   #AP-001  ORIGINAL PROGRAM - VALIDATES A NEW
001400*                           OR RELOADED APPLICATION ENTRY BEFORE
001500*                           IT IS ADMITTED TO THE REGISTRY.
001600*  1990-07-02 RM   #AP-019  ADDED CHECK FOR TYPE "NEW" COMBINED
001700*                           WITH A POST-REVIEW STATE.
001800*  1991-11-20 DLH  #AP-044  REVIEWER-ID BLANK/NON-BLANK RULES
001900*                           NOW VARY BY STATE, NOT JUST ACCEPT.
002000*  1993-02-08 DLH  #AP-061  RESOLUTION RULE ADDED FOR WAITLIST
002100*                           AND CLOSED STATES.
002200*  1994-09-30 JTW  #AP-077  UNRECOGNIZED RESOLUTION TEXT IS NO
002300*                           LONGER AN ERROR -- FIELD IS CLEARED
002400*                           AND PROCESSING CONTINUES.
002500*  1996-05-17 JTW  #AP-090  CLEAN-UP OF ERROR MESSAGE TEXT TO
002600*                           MATCH WHAT APP-MANAGER DISPLAYS.
002700*  1998-12-03 RM   #Y2K-11  REVIEWED FOR YEAR 2000 READINESS --
002800*                           PROGRAM CARRIES NO DATE FIELDS.
002900*                           NO CHANGE REQUIRED.
003000*  2001-04-26 MPC  #AP-103  NEW-APPLICATION CHECK SPLIT OUT FROM
003100*                           THE OLD COMBINED PARAGRAPH SO
003200*                           APP-MANAGER COULD CALL IT DIRECTLY
003300*                           FOR INTAKE-FILE RECORDS.
003400*  2004-08-11 MPC  #AP-118  TIGHTENED BLANK-NOTE CHECK -- A NOTE
003500*                           OF ALL SPACES WAS SLIPPING THROUGH.
003510*  2010-11-02 KPR  #AP-138  BLANK CHECKS ON APP-SUMMARY, APP-STATE
003520*                           AND APP-TYPE NOW RUN OFF A REDEFINED
003530*                           LEAD-CHARACTER VIEW OF EACH FIELD.
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     CLASS VALID-APP-STATE-NAME IS
004100           "Review" "Interview" "RefCheck" "Offer"
004200           "Waitlist" "Closed".
004300     CLASS VALID-APP-TYPE-NAME IS
004400           "New" "Old" "Hired".
004500*****************************************************************
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800*    SWITCHES SHARED ACROSS THE HIREFLOW SUITE.
004900     COPY "wsappsw.cbl".
005000*
005100 01  W-NOTE-STATE-TAG                PIC X(10)  VALUE SPACES.
005200 01  W-NOTE-TEXT-IN                  PIC X(100) VALUE SPACES.
005300 77  W-NOTE-TAG-LEN                  PIC 9(03)  COMP VALUE ZERO.
005400 77  W-NOTE-TXT-LEN                  PIC 9(03)  COMP VALUE ZERO.
005410*
005420*    #AP-138 -- LEAD-CHARACTER VIEWS FOR THE BLANK CHECKS BELOW.
005430 01  W-SUMMARY-CHECK                 PIC X(60)  VALUE SPACES.
005440 01  W-SUMMARY-CHECK-R REDEFINES W-SUMMARY-CHECK.
005450     05  W-SUMMARY-LEAD-CHAR         PIC X(01).
005460     05  FILLER                      PIC X(59).
005470 01  W-STATE-CHECK                   PIC X(10)  VALUE SPACES.
005480 01  W-STATE-CHECK-R REDEFINES W-STATE-CHECK.
005490     05  W-STATE-LEAD-CHAR           PIC X(01).
005491     05  FILLER                      PIC X(09).
005492 01  W-TYPE-CHECK                    PIC X(06)  VALUE SPACES.
005493 01  W-TYPE-CHECK-R REDEFINES W-TYPE-CHECK.
005494     05  W-TYPE-LEAD-CHAR            PIC X(01).
005495     05  FILLER                      PIC X(05).
005500*
005600*    RESOLUTION LITERAL SWITCH SHARED WITH APP-CMD-VALIDATE AND
005700*    APP-STATE-ENGINE.
005800     COPY "APPCMD.CBL".
005900*****************************************************************
006000 LINKAGE SECTION.
006100 01  W-VALIDATE-MODE                PIC X(01).
006200     88  W-MODE-NEW-APP             VALUE "N".
006300     88  W-MODE-EXISTING-REC        VALUE "E".
006400*
006500     COPY "APPENTRY.CBL".
006600*
006700 01  W-VALIDATE-RESULT              PIC X(01).
006800     88  W-VALIDATE-OK              VALUE "Y".
006900     88  W-VALIDATE-FAILED          VALUE "N".
007000*
007100 01  W-ERROR-MESSAGE                PIC X(40).
007200*****************************************************************
007300 PROCEDURE DIVISION USING W-VALIDATE-MODE
007400                          APPLICATION-ENTRY
007500                          W-VALIDATE-RESULT
007600                          W-ERROR-MESSAGE.
007700*****************************************************************
007800 000-MAIN-CONTROL.
007900
008000     MOVE "Y" TO W-VALIDATE-RESULT.
008100     MOVE SPACES TO W-ERROR-MESSAGE.
008200
008300     IF W-MODE-NEW-APP
008400        PERFORM 100-NEW-APPLICATION-CHECK
008410           THRU 100-NEW-APPLICATION-CHECK-EXIT
008500     ELSE
008600        PERFORM 200-EXISTING-RECORD-CHECK
008610           THRU 200-EXISTING-RECORD-CHECK-EXIT.
008700
008800     EXIT PROGRAM.
008900     GOBACK.
008950*_________________________________________________________________________
008960*    AUDIT-NOTE APPEND ROUTINE, COPYD IN WHOLE AS ITS OWN BLOCK OF
008970*    PARAGRAPHS (NEVER SPLICED INTO THE PARAGRAPHS THAT CALL IT --
008980*    SEE PLAPPNOTE.CBL HEADER).  REACHED ONLY BY
008990*    "PERFORM APPEND-AUDIT-NOTE.", NEVER BY FALL-THROUGH.
008991*_________________________________________________________________________
008992     COPY "PLAPPNOTE.CBL".
009000*_________________________________________________________________________
009100*    NEW-APPLICATION CONSTRUCTION (AppList.add / app-manager's
009200*    ADD-APPLICATION paragraph calls this with W-MODE-NEW-APP).
009300*_________________________________________________________________________
009400 100-NEW-APPLICATION-CHECK.
009410*    2009-06-22 KPR  #AP-131  RESTRUCTURED AS A NUMBERED RANGE --
009420*                             EACH REJECT NOW FALLS STRAIGHT OUT
009430*                             TO THE EXIT PARAGRAPH INSTEAD OF
009440*                             NESTING ANOTHER ELSE.
009500
009600     IF APP-ID LESS 1
009700        MOVE "N" TO W-VALIDATE-RESULT
009800        MOVE "Application cannot be created." TO W-ERROR-MESSAGE
009810        GO TO 100-NEW-APPLICATION-CHECK-EXIT.
009900     MOVE APP-SUMMARY TO W-SUMMARY-CHECK.
009910     IF W-SUMMARY-LEAD-CHAR EQUAL SPACE
010000        MOVE "N" TO W-VALIDATE-RESULT
010100        MOVE "Application cannot be created." TO W-ERROR-MESSAGE
010110        GO TO 100-NEW-APPLICATION-CHECK-EXIT.
010200     IF APP-NOTES (1) EQUAL SPACES
010300        MOVE "N" TO W-VALIDATE-RESULT
010400        MOVE "Application cannot be created." TO W-ERROR-MESSAGE
010410        GO TO 100-NEW-APPLICATION-CHECK-EXIT.
010500     IF APP-TYPE NOT OF CLASS VALID-APP-TYPE-NAME
010600        MOVE "N" TO W-VALIDATE-RESULT
010700        MOVE "Application cannot be created." TO W-ERROR-MESSAGE
010710        GO TO 100-NEW-APPLICATION-CHECK-EXIT.
010800
010900     PERFORM 110-STAMP-NEW-APPLICATION.
010910*_________________________________________________________________________
010920 100-NEW-APPLICATION-CHECK-EXIT.
010930
010940     EXIT.
011000*_________________________________________________________________________
011100 110-STAMP-NEW-APPLICATION.
011200
011300     MOVE "Review" TO APP-STATE.
011400     MOVE SPACES   TO APP-REVIEWER.
011500     MOVE "false"  TO APP-PAPERWORK-FLAG.
011600     MOVE SPACES   TO APP-RESOLUTION.
011700
011800     MOVE APP-NOTES (1) TO W-NOTE-TEXT-IN.
011900     MOVE "Review"      TO W-NOTE-STATE-TAG.
012000     MOVE ZERO          TO APP-NOTE-COUNT.
012100     PERFORM APPEND-AUDIT-NOTE.
012200*_________________________________________________________________________
012300*    EXISTING-RECORD CONSTRUCTION (app-reader's load path calls
012400*    this with W-MODE-EXISTING-REC, once per header line parsed).
012500*_________________________________________________________________________
012600 200-EXISTING-RECORD-CHECK.
012610*    2009-06-22 KPR  #AP-131  RESTRUCTURED AS A NUMBERED RANGE --
012620*                             A FAILING CHECK NOW JUMPS STRAIGHT
012630*                             TO THE EXIT PARAGRAPH; A PASSING ONE
012640*                             FALLS THROUGH TO THE NEXT CHECK.
012700
012800     IF APP-ID LESS ZERO
012900        MOVE "N" TO W-VALIDATE-RESULT
013000        MOVE "Application cannot be created." TO W-ERROR-MESSAGE
013010        GO TO 200-EXISTING-RECORD-CHECK-EXIT.
013100     MOVE APP-STATE TO W-STATE-CHECK.
013110     IF W-STATE-LEAD-CHAR EQUAL SPACE
013200        MOVE "N" TO W-VALIDATE-RESULT
013300        MOVE "Application cannot be created." TO W-ERROR-MESSAGE
013310        GO TO 200-EXISTING-RECORD-CHECK-EXIT.
013400     MOVE APP-TYPE TO W-TYPE-CHECK.
013410     IF W-TYPE-LEAD-CHAR EQUAL SPACE
013500        MOVE "N" TO W-VALIDATE-RESULT
013600        MOVE "Application cannot be created." TO W-ERROR-MESSAGE
013610        GO TO 200-EXISTING-RECORD-CHECK-EXIT.
013700     MOVE APP-SUMMARY TO W-SUMMARY-CHECK.
013710     IF W-SUMMARY-LEAD-CHAR EQUAL SPACE
013800        MOVE "N" TO W-VALIDATE-RESULT
013900        MOVE "Application cannot be created." TO W-ERROR-MESSAGE
013910        GO TO 200-EXISTING-RECORD-CHECK-EXIT.
014000     IF APP-NOTE-COUNT EQUAL ZERO
014100        MOVE "N" TO W-VALIDATE-RESULT
014200        MOVE "Application cannot be created." TO W-ERROR-MESSAGE
014210        GO TO 200-EXISTING-RECORD-CHECK-EXIT.
014500*_________________________________________________________________________
014600 210-CHECK-STATE-AND-TYPE.
014700
014800     IF APP-STATE NOT OF CLASS VALID-APP-STATE-NAME
014900        MOVE "N" TO W-VALIDATE-RESULT
015000        MOVE "Invalid state." TO W-ERROR-MESSAGE
015010        GO TO 200-EXISTING-RECORD-CHECK-EXIT.
015100     IF APP-TYPE NOT OF CLASS VALID-APP-TYPE-NAME
015200        MOVE "N" TO W-VALIDATE-RESULT
015300        MOVE "Invalid apptype." TO W-ERROR-MESSAGE
015310        GO TO 200-EXISTING-RECORD-CHECK-EXIT.
015400     IF APP-TYPE EQUAL "New" AND
015500             (APP-STATE EQUAL "Interview" OR
015600              APP-STATE EQUAL "Offer"     OR
015700              APP-STATE EQUAL "RefCheck")
015800        MOVE "N" TO W-VALIDATE-RESULT
015900        MOVE "Invalid AppType" TO W-ERROR-MESSAGE
015910        GO TO 200-EXISTING-RECORD-CHECK-EXIT.
016200*_________________________________________________________________________
016300 220-CHECK-REVIEWER-RULE.
016400
016500     IF (APP-STATE EQUAL "Interview" OR
016600         APP-STATE EQUAL "RefCheck"  OR
016700         APP-STATE EQUAL "Offer")
016800        AND APP-REVIEWER EQUAL SPACES
016900        MOVE "N" TO W-VALIDATE-RESULT
017000        MOVE "Invalid ReviewerID" TO W-ERROR-MESSAGE
017010        GO TO 200-EXISTING-RECORD-CHECK-EXIT.
017100     IF APP-STATE EQUAL "Review" AND
017200             APP-REVIEWER NOT EQUAL SPACES
017300        MOVE "N" TO W-VALIDATE-RESULT
017400        MOVE "Invalid ReviewerID" TO W-ERROR-MESSAGE
017410        GO TO 200-EXISTING-RECORD-CHECK-EXIT.
017700*_________________________________________________________________________
017800 230-CHECK-RESOLUTION-RULE.
017900
018000     IF (APP-STATE EQUAL "Waitlist" OR APP-STATE EQUAL "Closed")
018100        AND APP-RESOLUTION EQUAL SPACES
018200        MOVE "N" TO W-VALIDATE-RESULT
018300        MOVE "Invalid Resolution" TO W-ERROR-MESSAGE
018310        GO TO 200-EXISTING-RECORD-CHECK-EXIT.
018600*_________________________________________________________________________
018700 240-CLEAR-UNKNOWN-RESOLUTION.
018800
018900     IF APP-RESOLUTION NOT EQUAL SPACES
019000        MOVE APP-RESOLUTION TO W-CMD-RESOLUTION-SW
019100        IF NOT W-RES-IS-REVIEW-DONE    AND
019200           NOT W-RES-IS-INTERVIEW-DONE AND
019300           NOT W-RES-IS-REFCHECK-DONE  AND
019400           NOT W-RES-IS-OFFER-DONE
019500           MOVE SPACES TO APP-RESOLUTION.
019510*_________________________________________________________________________
019520 200-EXISTING-RECORD-CHECK-EXIT.
019530
019540     EXIT.
019600*_________________________________________________________________________
