000100*    FDAPPWD.CBL
000110*
000120*    RECORD FOR THE WITHDRAWAL-REQUEST FILE.  ONE APPLICATION
000130*    ID PER LINE; APP-MANAGER REMOVES EACH ONE FROM THE
000140*    REGISTRY OUTRIGHT, BYPASSING THE COMMAND VALIDATOR AND
000150*    THE STATE ENGINE ENTIRELY.
000160*
000170     FD  WITHDRAWAL-FILE
000180         LABEL RECORDS ARE STANDARD.
000190*
000200     01  WITHDRAWAL-RECORD.
000210         03  WDRL-APP-ID                PIC 9(06).
000220         03  FILLER                     PIC X(04)    VALUE SPACES.
