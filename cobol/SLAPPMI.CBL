000100*    SLAPPMI.CBL
000110*
000120*    FILE-CONTROL ENTRY FOR THE APPLICATION MASTER FILE, INPUT
000130*    SIDE.  LINE-SEQUENTIAL TEXT; READ ONCE PER RUN BY
000140*    APP-READER.
000150*
000160         SELECT APPLICATION-MASTER-FILE-IN
000170                ASSIGN TO APPMSTI
000180                ORGANIZATION IS LINE SEQUENTIAL
000190                FILE STATUS  IS W-FS-APPMSTI.
