000100*    PLAPPTBL.CBL
000110*
000120*    PROCEDURE LIBRARY COPYD INTO APP-MANAGER.COB'S PROCEDURE
000130*    DIVISION.  SEARCH AND ORDERING OVER APPLICATION-TABLE (SEE
000140*    APP-MANAGER.COB WORKING-STORAGE).  EVERY PARAGRAPH HERE
000150*    WORKS AGAINST W-SEARCH-APP-ID / IDX-APP-TBL /
000160*    W-FOUND-RECORD, THE SAME SWITCH VOCABULARY WSAPPSW.CBL
000170*    GIVES THE REST OF THE SUITE.
000180*
000190     LOOK-FOR-APPLICATION-BY-ID.
000200*
000210         MOVE "N" TO W-FOUND-RECORD.
000220         SET IDX-APP-TBL TO 1.
000230*
000240         SEARCH APP-TBL-ENTRY
000250             AT END
000260                 MOVE "N" TO W-FOUND-RECORD
000270             WHEN T-APP-ID (IDX-APP-TBL) EQUAL W-SEARCH-APP-ID
000280                 MOVE "Y" TO W-FOUND-RECORD.
000290*
000300     SORT-REGISTRY-ASCENDING.
000310*
000315         MOVE W-APP-COUNT TO W-APP-COUNT-LESS-1.
000316         SUBTRACT 1 FROM W-APP-COUNT-LESS-1.
000317*
000320         IF W-APP-COUNT GREATER 1
000330            PERFORM SORT-ONE-PASS
000340               UNTIL NOT SWAP-OCCURRED-THIS-PASS.
000350*
000360     SORT-ONE-PASS.
000370*
000380         MOVE "N" TO W-SORT-SWAP-FLAG.
000390*
000400         PERFORM SORT-COMPARE-ADJACENT
000410            VARYING IDX-APP-TBL FROM 1 BY 1
000420              UNTIL IDX-APP-TBL GREATER W-APP-COUNT-LESS-1.
000430*
000440     SORT-COMPARE-ADJACENT.
000450*
000460         SET IDX-APP-TBL-NEXT TO IDX-APP-TBL.
000470         SET IDX-APP-TBL-NEXT UP BY 1.
000480*
000490         IF T-APP-ID (IDX-APP-TBL)
000500               GREATER T-APP-ID (IDX-APP-TBL-NEXT)
000510            MOVE APP-TBL-ENTRY (IDX-APP-TBL)
000520                                    TO W-SORT-SWAP-ENTRY
000530            MOVE APP-TBL-ENTRY (IDX-APP-TBL-NEXT)
000540                                    TO APP-TBL-ENTRY (IDX-APP-TBL)
000550            MOVE W-SORT-SWAP-ENTRY
000560                                    TO APP-TBL-ENTRY (IDX-APP-TBL-NEXT)
000570            MOVE "Y" TO W-SORT-SWAP-FLAG.
