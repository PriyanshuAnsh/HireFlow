000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     app-cmd-validate.
000500 AUTHOR.         D. L. HASKELL.
000600 INSTALLATION.   HIREFLOW PERSONNEL SYSTEMS.
000700 DATE-WRITTEN.   1989-04-02.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*****************************************************************
001100*  CHANGE LOG
001200*-----------------------------------------------------------
001300*  1989-04-02 DLH  #AP-002  ORIGINAL PROGRAM - SCREENS AN UPDATE
001400*                           COMMAND BEFORE APP-STATE-ENGINE EVER
001500*                           SEES IT.
001600*  1990-11-15 RM   #AP-027  BLANK-NOTE CHECK ADDED -- ENGINE WAS
001700*                           APPENDING EMPTY AUDIT LINES.
001800*  1992-06-09 DLH  #AP-052  STANDBY NOW REQUIRES A RESOLUTION,
001900*                           NOT ONLY REJECT.
002000*  1995-01-27 JTW  #AP-084  CONSOLIDATED THE FOUR OLD ERROR
002100*                           MESSAGES INTO THE SINGLE "INVALID
002200*                           INFORMATION." TEXT APP-MANAGER NOW
002300*                           EXPECTS FROM EVERY COMMAND REJECT.
002400*  1998-10-19 RM   #Y2K-06  REVIEWED FOR YEAR 2000 READINESS --
002500*                           PROGRAM CARRIES NO DATE FIELDS.
002600*                           NO CHANGE REQUIRED.
002700*  2003-03-11 MPC  #AP-111  COMMAND-VALUE CLASS TEST REPLACED
002800*                           WITH EXPLICIT 88-LEVELS SO AN
002900*                           UNRECOGNIZED VALUE FAILS CLEANLY.
002950*  2006-04-03 MPC  #AP-126  BLANK COMMAND-VALUE NOW CAUGHT BY A
002960*                           LEAD-CHARACTER CHECK BEFORE THE CLASS
002970*                           TEST -- THE OLD MESSAGE DIDN'T MAKE
002980*                           CLEAR WHETHER A BLANK OR A GARBLED
002990*                           VALUE HAD BEEN SENT.
002992*  2011-05-06 KPR  #AP-141  REVIEWER-BLANK CHECK IN 200-CHECK-
002994*                           REVIEWER-AND-RESOLUTION NOW RUNS OFF
002996*                           THE SAME LEAD-CHARACTER IDIOM AS THE
002998*                           COMMAND-VALUE AND NOTE CHECKS.
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     CLASS VALID-COMMAND-ACTION IS
003500           "ACCEPT" "REJECT" "STANDBY" "REOPEN".
003600*****************************************************************
003700 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000*    SWITCHES SHARED ACROSS THE HIREFLOW SUITE.
004100     COPY "wsappsw.cbl".
004110*
004120*    WORKING COPIES OF THE TWO FREE-TEXT COMMAND FIELDS THIS
004130*    PROGRAM SCREENS, KEPT OUT OF THE LINKAGE RECORD SO A LEAD-
004140*    CHARACTER VIEW IS AVAILABLE WITHOUT DISTURBING CMD-VALUE
004150*    OR CMD-NOTE THEMSELVES.
004160 01  W-CMD-VALUE-CHECK               PIC X(08)  VALUE SPACES.
004170 01  W-CMD-VALUE-CHECK-R REDEFINES W-CMD-VALUE-CHECK.
004180     05  W-CMD-VALUE-LEAD-CHAR       PIC X(01).
004190     05  W-CMD-VALUE-REST            PIC X(07).
004200 01  W-CMD-NOTE-CHECK                PIC X(100) VALUE SPACES.
004210 01  W-CMD-NOTE-CHECK-R REDEFINES W-CMD-NOTE-CHECK.
004220     05  W-CMD-NOTE-LEAD-CHAR        PIC X(01).
004230     05  W-CMD-NOTE-REST             PIC X(99).
004232*    2011-05-06 KPR  #AP-141  WORKING COPY OF CMD-REVIEWER FOR THE
004234*                             SAME LEAD-CHARACTER TREATMENT.
004236 01  W-REVIEWER-CHECK                PIC X(20)  VALUE SPACES.
004238 01  W-REVIEWER-CHECK-R REDEFINES W-REVIEWER-CHECK.
004239     05  W-REVIEWER-LEAD-CHAR        PIC X(01).
004240     05  FILLER                      PIC X(19).
004241*****************************************************************
004300 LINKAGE SECTION.
004400     COPY "APPCMD.CBL".
004500*
004600 01  W-VALIDATE-RESULT              PIC X(01).
004700     88  W-VALIDATE-OK              VALUE "Y".
004800     88  W-VALIDATE-FAILED          VALUE "N".
004900*
005000 01  W-ERROR-MESSAGE                PIC X(40).
005100*****************************************************************
005200 PROCEDURE DIVISION USING COMMAND-ENTRY
005300                          W-VALIDATE-RESULT
005400                          W-ERROR-MESSAGE.
005500*****************************************************************
005600 000-MAIN-CONTROL.
005610*    2007-09-14 KPR  #AP-128  RECAST AS ONE NUMBERED RANGE, WITH
005620*                             EACH REJECT FALLING OUT THROUGH THE
005630*                             RANGE'S OWN EXIT PARAGRAPH, INSTEAD
005640*                             OF A SEPARATE PERFORM PER CHECK AND
005650*                             AN IF W-VALIDATE-OK GUARDING EACH.
005700
005800     MOVE "Y" TO W-VALIDATE-RESULT.
005900     MOVE SPACES TO W-ERROR-MESSAGE.
006000
006100     PERFORM 100-CHECK-COMMAND-VALUE
006110        THRU 100-CHECK-COMMAND-VALUE-EXIT.
006800
006900     EXIT PROGRAM.
007000     GOBACK.
007100*_________________________________________________________________________
007200 100-CHECK-COMMAND-VALUE.
007300
007310     MOVE CMD-VALUE TO W-CMD-VALUE-CHECK.
007320
007330     IF W-CMD-VALUE-LEAD-CHAR EQUAL SPACE
007340        MOVE "N" TO W-VALIDATE-RESULT
007350        MOVE "Invalid information." TO W-ERROR-MESSAGE
007355        GO TO 100-CHECK-COMMAND-VALUE-EXIT.
007360     IF CMD-VALUE NOT OF CLASS VALID-COMMAND-ACTION
007500        MOVE "N" TO W-VALIDATE-RESULT
007600        MOVE "Invalid information." TO W-ERROR-MESSAGE
007650        GO TO 100-CHECK-COMMAND-VALUE-EXIT.
007800*_________________________________________________________________________
007900 200-CHECK-REVIEWER-AND-RESOLUTION.
008000
008010     MOVE CMD-REVIEWER TO W-REVIEWER-CHECK.
008020
008100     IF CMD-IS-ACCEPT AND W-REVIEWER-LEAD-CHAR EQUAL SPACE
008200        MOVE "N" TO W-VALIDATE-RESULT
008300        MOVE "Invalid information." TO W-ERROR-MESSAGE
008350        GO TO 100-CHECK-COMMAND-VALUE-EXIT.
008400     IF (CMD-IS-STANDBY OR CMD-IS-REJECT)
008500             AND CMD-RESOLUTION EQUAL SPACES
008600        MOVE "N" TO W-VALIDATE-RESULT
008700        MOVE "Invalid information." TO W-ERROR-MESSAGE
008750        GO TO 100-CHECK-COMMAND-VALUE-EXIT.
008800*_________________________________________________________________________
008900 300-CHECK-NOTE.
008910*    2006-04-03 MPC  #AP-126  SAME LEAD-CHARACTER IDIOM USED ON
008920*                             CMD-VALUE NOW APPLIED TO CMD-NOTE --
008930*                             A NOTE OF ALL SPACES IS CAUGHT ON
008940*                             ITS FIRST BYTE.
009000
009010     MOVE CMD-NOTE TO W-CMD-NOTE-CHECK.
009020
009100     IF W-CMD-NOTE-LEAD-CHAR EQUAL SPACE
009200        MOVE "N" TO W-VALIDATE-RESULT
009300        MOVE "Invalid information." TO W-ERROR-MESSAGE.
009310*_________________________________________________________________________
009320 100-CHECK-COMMAND-VALUE-EXIT.
009330
009340     EXIT.
009400*_________________________________________________________________________
