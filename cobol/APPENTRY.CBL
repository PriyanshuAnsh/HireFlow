000100*    APPENTRY.CBL
000110*
000120*    IN-MEMORY LAYOUT OF ONE APPLICATION-TRACKER ENTRY.  COPYD
000130*    INTO WORKING-STORAGE (THE REGISTRY TABLE), AND INTO THE
000140*    LINKAGE SECTION OF EVERY SUBPROGRAM THAT INSPECTS OR
000150*    UPDATES A SINGLE ENTRY.
000160*
000170*    APP-ID               - UNIQUE APPLICATION ID, ASSIGNED BY
000180*                           THE REGISTRY COUNTER, NEVER REUSED.
000190*    APP-STATE            - REVIEW / INTERVIEW / REFCHECK /
000200*                           OFFER / WAITLIST / CLOSED.
000210*    APP-TYPE             - NEW / OLD / HIRED.
000220*    APP-SUMMARY          - FREE-TEXT SUMMARY OF APPLICATION.
000230*    APP-REVIEWER         - REVIEWER ID, BLANK EXCEPT WHERE THE
000240*                           STATE RULES REQUIRE ONE.
000250*    APP-PAPERWORK-FLAG   - "TRUE"/"FALSE" TEXT, SET WHEN
000260*                           REFERENCE-CHECK PAPERWORK IS DONE.
000270*    APP-RESOLUTION       - BLANK OR ONE OF THE FOUR COMPLETED
000280*                           VALUES.
000290*    APP-NOTE-COUNT       - NUMBER OF ENTRIES USED IN APP-NOTES.
000300*    APP-NOTES            - AUDIT TRAIL, OLDEST FIRST.
000310*
000320     01  APPLICATION-ENTRY.
000330         03  APP-ID                     PIC 9(06).
000340         03  APP-STATE                  PIC X(10).
000350         03  APP-TYPE                   PIC X(06).
000360         03  APP-SUMMARY                PIC X(60).
000370         03  APP-REVIEWER               PIC X(20).
000380         03  APP-PAPERWORK-FLAG         PIC X(05).
000390             88  APP-PAPERWORK-DONE     VALUE "true".
000400             88  APP-PAPERWORK-PENDING  VALUE "false".
000410         03  APP-RESOLUTION             PIC X(24).
000420         03  APP-NOTE-COUNT             PIC 9(02)    COMP.
000430         03  APP-NOTES OCCURS 20 TIMES
000440                       INDEXED BY IDX-APP-NOTE.
000450             05  APP-NOTE-TEXT          PIC X(100).
000460         03  FILLER                     PIC X(09)    VALUE SPACES.
