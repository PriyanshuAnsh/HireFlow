000100*    WSAPPTBL.CBL
000110*
000120*    LAYOUT OF THE IN-MEMORY APPLICATION REGISTRY TABLE, SHARED
000130*    BY APP-MANAGER (WORKING-STORAGE, WHERE THE TABLE ACTUALLY
000140*    LIVES) AND APP-LIST-RPT (LINKAGE SECTION, WHERE IT ARRIVES
000150*    AS A CALL PARAMETER).  THE CALLING PROGRAM MUST DECLARE
000160*    W-APP-COUNT, PIC 9(03) COMP, IMMEDIATELY AHEAD OF THIS
000170*    COPY -- THE OCCURS CLAUSE'S DEPENDING ON PHRASE NEEDS IT
000180*    ALREADY IN SCOPE.  EACH ENTRY'S LAYOUT MIRRORS
000190*    APPLICATION-ENTRY (APPENTRY.CBL) FIELD FOR FIELD SO A WHOLE
000200*    APPLICATION CAN BE MOVED IN OR OUT OF THE TABLE WITH ONE
000210*    GROUP MOVE.
000220*
000230     01  APPLICATION-TABLE.
000240         05  APP-TBL-ENTRY OCCURS 1 TO 500 TIMES
000250                           DEPENDING ON W-APP-COUNT
000260                           INDEXED BY IDX-APP-TBL
000270                                       IDX-APP-TBL-NEXT.
000280             07  T-APP-ID                   PIC 9(06).
000290             07  T-APP-STATE                PIC X(10).
000300             07  T-APP-TYPE                 PIC X(06).
000310             07  T-APP-SUMMARY              PIC X(60).
000320             07  T-APP-REVIEWER             PIC X(20).
000330             07  T-APP-PAPERWORK-FLAG       PIC X(05).
000340             07  T-APP-RESOLUTION           PIC X(24).
000350             07  T-APP-NOTE-COUNT           PIC 9(02)  COMP.
000360             07  T-APP-NOTES OCCURS 20 TIMES
000370                             INDEXED BY IDX-APP-NOTE-TBL.
000380                 09  T-APP-NOTE-TEXT        PIC X(100).
000390             07  FILLER                     PIC X(09)  VALUE SPACES.
