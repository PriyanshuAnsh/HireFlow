000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.        app-list-rpt.
000400 AUTHOR.            R. M. OKONKWO-BELL.
000500 INSTALLATION.      HIREFLOW PERSONNEL SYSTEMS.
000600 DATE-WRITTEN.      1990-02-14.
000700 DATE-COMPILED.
000800 SECURITY.          HIREFLOW PERSONNEL SYSTEMS -- INTERNAL USE
000900                    ONLY.  NOT FOR RELEASE OUTSIDE THE SHOP.
001000*****************************************************************
001100*    PRINTS THE APPLICATION LISTING.  CALLED TWICE PER RUN OUT
001200*    OF APP-MANAGER -- ONCE UNFILTERED FOR THE FULL REGISTRY
001300*    LISTING, ONCE WITH W-FILTER-TYPE SET TO "New   " FOR THE
001400*    NEW-APPLICATIONS-ONLY LISTING.  FOUR COLUMNS ONLY -- APP
001500*    ID, STATE, APP TYPE, SUMMARY.  NO CONTROL BREAKS AND NO
001600*    ACCUMULATED TOTALS ARE CARRIED ON THIS REPORT; THE RECORD
001700*    COUNT PRINTED ON THE TRAILER LINE IS THE ONLY TOTAL THE
001800*    LISTING NEEDS.
001900*
002000*    CHANGE LOG.
002100*    ----------------------------------------------------------
002200*    1990-02-14  RMO   #AP-004  ORIGINAL VERSION -- FULL LISTING
002300*                               ONLY, NO FILTER PARAMETER.
002400*    1990-09-21  RMO   #AP-011  ADDED PAGE-FULL BREAK AND RE-
002500*                               PRINTED HEADING, MATCHING THE
002600*                               EMPLOYEE ROSTER LISTING'S HEADING.
002700*    1991-06-03  DLP   #AP-019  WIDENED SUMMARY COLUMN TO 60
002800*                               CHARACTERS PER REGISTRY LAYOUT
002900*                               CHANGE.
003000*    1992-11-17  DLP   #AP-026  ADDED W-FILTER-TYPE PARAMETER SO
003100*                               ONE COPY OF THE PROGRAM SERVES
003200*                               BOTH THE FULL LISTING AND THE
003300*                               NEW-APPLICATIONS LISTING.
003400*    1994-04-08  JTW   #AP-038  TITLE LINE NOW NAMES THE ACTIVE
003500*                               FILTER INSTEAD OF JUST SAYING
003600*                               "APPLICATION LISTING" BOTH WAYS.
003700*    1995-08-30  JTW   #AP-045  TRAILER LINE NOW CARRIES THE
003800*                               RECORD COUNT BACK TO THE CALLER
003900*                               IN W-RECORD-COUNT.
004000*    1996-03-12  SAH   #AP-051  BLANK-LINE SPACING BETWEEN
004100*                               DETAIL LINES DROPPED -- REGISTRY
004200*                               IS NOW DENSE ENOUGH THAT IT RAN
004300*                               THE LISTING PAST ITS USUAL PAGE
004400*                               COUNT.
004500*    1998-07-29  SAH   #Y2K-05  DATE-COMPILED CARRIES A 4-DIGIT
004600*                               YEAR ON EVERY PRINTED HEADING;
004700*                               CHECKED FOR 2-DIGIT YEAR WINDOW
004800*                               ASSUMPTIONS -- NONE FOUND, THIS
004900*                               PROGRAM NEVER PRINTS A DATE.
005000*    2000-01-11  SAH   #AP-062  VERIFIED CLEAN AGAINST THE
005100*                               Y2K-04 MASTER-FILE CHANGE --
005200*                               NOTHING HERE TOUCHES THE HEADER
005300*                               LINE FORMAT.
005400*    2002-10-02  GRV   #AP-070  PAGE-FULL THRESHOLD RAISED FROM
005500*                               54 TO 58 LINES, MATCHING THE
005600*                               WIDER FORMS NOW STOCKED AT THE
005700*                               PRINTER.
005800*    2005-05-20  GRV   #AP-078  SUMMARY COLUMN NO LONGER WRAPS --
005900*                               TRUNCATED AT 60 CHARACTERS, SAME
006000*                               AS THE REGISTRY FIELD WIDTH, SO
006100*                               NO DETAIL LINE EVER OVERFLOWS
006200*                               PAST COLUMN 94.
006210*    2011-06-28  KPR   #AP-142  FILTER-BLANK TEST NOW RUNS OFF A
006220*                               REDEFINED LEAD-CHARACTER VIEW OF
006230*                               W-FILTER-TYPE, MATCHING THE REST
006240*                               OF THE SUITE.  RECORD COUNT NOW
006250*                               TRACED TO THE CONSOLE AT THE
006260*                               TRAILER LINE AS WELL AS RETURNED
006270*                               TO APP-MANAGER.
006300*****************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT LISTING-FILE
007300            ASSIGN TO APPLIST
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS  IS W-FS-APPLIST.
007600*****************************************************************
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  LISTING-FILE
008000     LABEL RECORDS ARE OMITTED.
008100*
008200 01  LISTING-RECORD                     PIC X(94).
008300*****************************************************************
008400 WORKING-STORAGE SECTION.
008500 01  W-FS-APPLIST                      PIC X(02)  VALUE "00".
008600*
008700*    TITLE AND HEADING LINES, BUILT FROM FILLER AND LITERALS THE
008800*    SAME WAY THE EMPLOYEE ROSTER LISTING BUILDS THEIRS.
008900*
009000 01  TITLE-LINE.
009100     05  FILLER                         PIC X(30)  VALUE SPACES.
009200     05  FILLER                         PIC X(38)  VALUE
009300             "HIREFLOW PERSONNEL SYSTEMS".
009400     05  FILLER                         PIC X(26)  VALUE SPACES.
009500*
009600 01  HEADING-ONE.
009700     05  FILLER                         PIC X(30)  VALUE SPACES.
009800     05  HDG-FILTER-NAME                PIC X(34)  VALUE
009900             "APPLICATION REGISTRY -- FULL LIST".
010000     05  FILLER                         PIC X(30)  VALUE SPACES.
010100 01  HEADING-ONE-R REDEFINES HEADING-ONE.
010200     05  FILLER                         PIC X(30).
010300     05  HDG-FILTER-NAME-R.
010400         07  HDG-LEAD-WORD              PIC X(14).
010500         07  HDG-REST-OF-LINE           PIC X(20).
010600     05  FILLER                         PIC X(30).
010700*
010800 01  HEADING-TWO.
010900     05  FILLER                         PIC X(02)  VALUE SPACES.
011000     05  FILLER                         PIC X(06)  VALUE "APP ID".
011100     05  FILLER                         PIC X(02)  VALUE SPACES.
011200     05  FILLER                         PIC X(10)  VALUE "STATE".
011300     05  FILLER                         PIC X(02)  VALUE SPACES.
011400     05  FILLER                         PIC X(06)  VALUE "TYPE".
011500     05  FILLER                         PIC X(02)  VALUE SPACES.
011600     05  FILLER                         PIC X(60)  VALUE "SUMMARY".
011700     05  FILLER                         PIC X(04)  VALUE SPACES.
011800*
011900 01  HEADING-THREE.
012000     05  FILLER                         PIC X(02)  VALUE SPACES.
012100     05  FILLER                         PIC X(06)  VALUE ALL "-".
012200     05  FILLER                         PIC X(02)  VALUE SPACES.
012300     05  FILLER                         PIC X(10)  VALUE ALL "-".
012400     05  FILLER                         PIC X(02)  VALUE SPACES.
012500     05  FILLER                         PIC X(06)  VALUE ALL "-".
012600     05  FILLER                         PIC X(02)  VALUE SPACES.
012700     05  FILLER                         PIC X(60)  VALUE ALL "-".
012800     05  FILLER                         PIC X(04)  VALUE SPACES.
012900*
013000 01  DETAIL-ONE.
013100     05  FILLER                         PIC X(02)  VALUE SPACES.
013200     05  DET-APP-ID                     PIC Z(05)9.
013300     05  FILLER                         PIC X(02)  VALUE SPACES.
013400     05  DET-APP-STATE                  PIC X(10).
013500     05  FILLER                         PIC X(02)  VALUE SPACES.
013600     05  DET-APP-TYPE                   PIC X(06).
013700     05  FILLER                         PIC X(02)  VALUE SPACES.
013800     05  DET-APP-SUMMARY                PIC X(60).
013900     05  FILLER                         PIC X(04)  VALUE SPACES.
014000*
014100 01  TRAILER-LINE.
014200     05  FILLER                         PIC X(02)  VALUE SPACES.
014300     05  FILLER                         PIC X(15)  VALUE
014400             "RECORDS LISTED:".
014500     05  TRL-RECORD-COUNT               PIC ZZZ9.
014600     05  FILLER                         PIC X(70)  VALUE SPACES.
014700*
014800*    PAGE CONTROL, SAME VOCABULARY AS THE EMPLOYEE ROSTER LISTING.
014900*
015000 01  W-PRINTED-LINES                    PIC 9(02)  COMP VALUE ZERO.
015100     88  PAGE-FULL                      VALUE 58 THRU 99.
015200 01  W-PAGE-NUMBER                      PIC 9(03)  COMP VALUE ZERO.
015300*
015400 77  W-COUNT-PRINTED                   PIC 9(03)  COMP VALUE ZERO.
015410*
015420*    DISPLAY-USAGE COPY OF W-COUNT-PRINTED FOR THE TRAILER TRACE --
015430*    SEE 300-PRINT-TRAILER.  W-COUNT-PRINTED ITSELF STAYS COMP.
015440 01  W-COUNT-PRINTED-DISPLAY            PIC 9(03)  VALUE ZERO.
015450 01  W-COUNT-PRINTED-R REDEFINES W-COUNT-PRINTED-DISPLAY
015460                                        PIC ZZ9.
015500*
015600 01  W-MATCH-FLAG                       PIC X(01)  VALUE "N".
015700     88  TYPE-MATCHES                   VALUE "Y".
015800*****************************************************************
015900 LINKAGE SECTION.
016000*
016100 01  W-FILTER-TYPE                     PIC X(06).
016110 01  W-FILTER-TYPE-R REDEFINES W-FILTER-TYPE.
016120     05  W-FILTER-LEAD-CHAR            PIC X(01).
016130     05  FILLER                        PIC X(05).
016200*
016300 77  W-APP-COUNT                       PIC 9(03)  COMP.
016400     COPY "WSAPPTBL.CBL".
016500*
016600 01  W-RECORD-COUNT                    PIC 9(03)  COMP.
016700*****************************************************************
016800 PROCEDURE DIVISION USING W-FILTER-TYPE
016900                          W-APP-COUNT
017000                          APPLICATION-TABLE
017100                          W-RECORD-COUNT.
017200*
017300 000-MAIN-CONTROL.
017400*
017500     OPEN OUTPUT LISTING-FILE.
017600*
017700     IF W-FILTER-LEAD-CHAR EQUAL SPACE
017800        MOVE "APPLICATION REGISTRY -- FULL LIST" TO HDG-FILTER-NAME
017900     ELSE
018000        MOVE "APPLICATION REGISTRY -- " TO HDG-LEAD-WORD
018100        MOVE W-FILTER-TYPE TO HDG-REST-OF-LINE.
018200*
018300     PERFORM 100-PRINT-HEADINGS.
018400*
018500     IF W-APP-COUNT GREATER ZERO
018600        PERFORM 200-LIST-ONE-ENTRY
018700           VARYING IDX-APP-TBL FROM 1 BY 1
018800             UNTIL IDX-APP-TBL GREATER W-APP-COUNT.
018900*
019000     PERFORM 300-PRINT-TRAILER.
019100*
019200     CLOSE LISTING-FILE.
019300*
019400     MOVE W-COUNT-PRINTED TO W-RECORD-COUNT.
019500*
019600     GOBACK.
019700*****************************************************************
019800*    ONE LINE PER MATCHING ENTRY, OLDEST-ID-FIRST SINCE THE
019900*    TABLE IS ALREADY KEPT SORTED ASCENDING BY APP-MANAGER.
020000*****************************************************************
020100 200-LIST-ONE-ENTRY.
020200*
020300     MOVE "N" TO W-MATCH-FLAG.
020400*
020500     IF W-FILTER-LEAD-CHAR EQUAL SPACE
020600        MOVE "Y" TO W-MATCH-FLAG
020700     ELSE
020800        IF T-APP-TYPE (IDX-APP-TBL) EQUAL W-FILTER-TYPE
020900           MOVE "Y" TO W-MATCH-FLAG.
021000*
021100     IF TYPE-MATCHES
021200        IF PAGE-FULL
021300           PERFORM 100-PRINT-HEADINGS.
021350*
021400        MOVE T-APP-ID (IDX-APP-TBL)      TO DET-APP-ID
021500        MOVE T-APP-STATE (IDX-APP-TBL)   TO DET-APP-STATE
021600        MOVE T-APP-TYPE (IDX-APP-TBL)    TO DET-APP-TYPE
021700        MOVE T-APP-SUMMARY (IDX-APP-TBL) TO DET-APP-SUMMARY
021800        WRITE LISTING-RECORD FROM DETAIL-ONE.
021900        ADD 1 TO W-PRINTED-LINES.
022000        ADD 1 TO W-COUNT-PRINTED.
022100*****************************************************************
022200*    HEADING GROUP -- TITLE, TWO HEADING LINES AND THE RULE LINE
022300*    UNDER THEM.  RESETS THE PAGE LINE COUNTER.
022400*****************************************************************
022500 100-PRINT-HEADINGS.
022600*
022700     ADD 1 TO W-PAGE-NUMBER.
022800*
022900     IF W-PAGE-NUMBER GREATER 1
023000        WRITE LISTING-RECORD FROM TITLE-LINE
023100              BEFORE ADVANCING PAGE.
023200     ELSE
023300        WRITE LISTING-RECORD FROM TITLE-LINE
023400              BEFORE ADVANCING 1 LINE.
023500*
023600     WRITE LISTING-RECORD FROM HEADING-ONE
023700           AFTER ADVANCING 1 LINE.
023800     WRITE LISTING-RECORD FROM HEADING-TWO
023900           AFTER ADVANCING 2 LINES.
024000     WRITE LISTING-RECORD FROM HEADING-THREE
024100           AFTER ADVANCING 1 LINE.
024200*
024300     MOVE ZERO TO W-PRINTED-LINES.
024400*****************************************************************
024500*    TRAILER -- THE ONLY TOTAL THIS LISTING CARRIES IS THE
024600*    RECORD COUNT.
024700*****************************************************************
024800 300-PRINT-TRAILER.
024900*
025000     MOVE W-COUNT-PRINTED TO TRL-RECORD-COUNT.
025010     MOVE W-COUNT-PRINTED TO W-COUNT-PRINTED-DISPLAY.
025020     WRITE LISTING-RECORD FROM TRAILER-LINE
025030           AFTER ADVANCING 2 LINES.
025040     DISPLAY "APP-LIST-RPT: " W-COUNT-PRINTED-R
025050             " RECORDS WRITTEN TO APPLIST.".
