000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     app-state-engine.
000500 AUTHOR.         R. MARGOLIN.
000600 INSTALLATION.   HIREFLOW PERSONNEL SYSTEMS.
000700 DATE-WRITTEN.   1989-05-21.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*****************************************************************
001100*  CHANGE LOG
001200*-----------------------------------------------------------
001300*  1989-05-21 RM   #AP-003  ORIGINAL PROGRAM - APPLIES AN
001400*                           ACCEPTED COMMAND TO ONE APPLICATION
001500*                           AND DRIVES THE REVIEW/INTERVIEW/
001600*                           REFCHECK/OFFER LIFECYCLE.
001700*  1990-02-08 RM   #AP-014  ADDED WAITLIST SIDE-STATE FOR
001800*                           STANDBY COMMANDS.
001900*  1990-12-19 DLH  #AP-033  ADDED CLOSED SIDE-STATE FOR REJECT
002000*                           COMMANDS.
002100*  1992-08-04 DLH  #AP-055  REFCHECK NOW SETS THE PAPERWORK
002200*                           FLAG WHEN IT MOVES TO OFFER.
002300*  1994-03-17 JTW  #AP-071  ADDED REOPEN FROM WAITLIST BACK TO
002400*                           REFCHECK OR REVIEW.
002500*  1996-09-23 JTW  #AP-093  ADDED REOPEN FROM CLOSED BACK TO
002600*                           REVIEW FOR TYPE "NEW" APPLICANTS.
002700*  1998-11-30 RM   #Y2K-09  REVIEWED FOR YEAR 2000 READINESS --
002800*                           PROGRAM CARRIES NO DATE FIELDS.
002900*                           NO CHANGE REQUIRED.
003000*  2002-07-15 MPC  #AP-108  EVERY SUCCESSFUL TRANSITION NOW
003100*                           APPENDS ITS OWN AUDIT NOTE THROUGH
003200*                           PLAPPNOTE RATHER THAN LEAVING THE
003300*                           CALLER TO DO IT.
003400*  2005-02-28 MPC  #AP-121  ANY COMBINATION NOT EXPLICITLY
003500*                           LISTED NOW FALLS THROUGH TO A SINGLE
003600*                           "INVALID INFORMATION." ERROR PATH.
003610*  2011-01-18 KPR  #AP-140  REVIEWER AND APPTYPE BLANK/VALUE
003620*                           CHECKS NOW RUN OFF REDEFINED
003630*                           LEAD-CHARACTER VIEWS.  EVERY APPLIED
003640*                           TRANSITION IS NOW TRACED AT THE
003650*                           CONSOLE WITH A RUNNING COUNT.
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     CLASS VALID-APP-STATE-NAME IS
004200           "Review" "Interview" "RefCheck" "Offer"
004300           "Waitlist" "Closed".
004400*****************************************************************
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*    SWITCHES SHARED ACROSS THE HIREFLOW SUITE.
004800     COPY "wsappsw.cbl".
004900*
005000 01  W-NOTE-STATE-TAG                PIC X(10)  VALUE SPACES.
005100 01  W-NOTE-TEXT-IN                  PIC X(100) VALUE SPACES.
005200 77  W-NOTE-TAG-LEN                  PIC 9(03)  COMP VALUE ZERO.
005300 77  W-NOTE-TXT-LEN                  PIC 9(03)  COMP VALUE ZERO.
005400*
005500*    TRANSITION-APPLIED SWITCH -- SET "Y" BY WHICHEVER STATE
005600*    PARAGRAPH FINDS A MATCHING RULE, SO 000-MAIN-CONTROL KNOWS
005700*    WHETHER TO APPEND THE AUDIT NOTE OR REPORT THE ERROR.
005800 77  W-TRANSITION-APPLIED            PIC X(01)  VALUE "N".
005900     88  TRANSITION-APPLIED          VALUE "Y".
005910*
005920*    #AP-140 -- LEAD-CHARACTER VIEWS OF CMD-REVIEWER AND APP-TYPE,
005930*    SET ONCE PER CALL IN 000-MAIN-CONTROL AND TESTED BY WHICHEVER
005940*    STATE PARAGRAPH RUNS.
005950 01  W-REVIEWER-CHECK                PIC X(20)  VALUE SPACES.
005960 01  W-REVIEWER-CHECK-R REDEFINES W-REVIEWER-CHECK.
005970     05  W-REVIEWER-LEAD-CHAR        PIC X(01).
005980     05  FILLER                      PIC X(19).
005990 01  W-TYPE-CHECK                    PIC X(06)  VALUE SPACES.
006000 01  W-TYPE-CHECK-R REDEFINES W-TYPE-CHECK.
006010     05  W-TYPE-LEAD-CHAR            PIC X(01).
006020     05  FILLER                      PIC X(05).
006030*
006040*    #AP-140 -- TRANSITIONS-APPLIED COUNTER, TRACED BY
006050*    800-REPORT-TRANSITION.
006060 77  W-TRANS-COUNT                   PIC 9(04)  COMP VALUE ZERO.
006070 01  W-TRANS-COUNT-DISPLAY           PIC 9(04)  VALUE ZERO.
006080 01  W-TRANS-COUNT-R REDEFINES W-TRANS-COUNT-DISPLAY PIC Z(03)9.
006090*****************************************************************
006100 LINKAGE SECTION.
006200     COPY "APPENTRY.CBL".
006300*
006400     COPY "APPCMD.CBL".
006500*
006600 01  W-VALIDATE-RESULT              PIC X(01).
006700     88  W-VALIDATE-OK              VALUE "Y".
006800     88  W-VALIDATE-FAILED          VALUE "N".
006900*
007000 01  W-ERROR-MESSAGE                PIC X(40).
007100*****************************************************************
007200 PROCEDURE DIVISION USING APPLICATION-ENTRY
007300                          COMMAND-ENTRY
007400                          W-VALIDATE-RESULT
007500                          W-ERROR-MESSAGE.
007600*****************************************************************
007700 000-MAIN-CONTROL.
007710*    2005-02-28 MPC  #AP-121  THE OLD IF TRANSITION-APPLIED ...
007720*                             ELSE ... BLOCK IS NOW A NUMBERED
007730*                             RANGE -- NO RULE MATCHED FALLS
007740*                             STRAIGHT THROUGH TO 900-REJECT-
007750*                             TRANSITION AND ON OUT THE EXIT
007760*                             PARAGRAPH, A MATCH FALLS THROUGH
007770*                             THE AUDIT-NOTE APPEND INSTEAD.
007800
007900     MOVE "Y" TO W-VALIDATE-RESULT.
008000     MOVE SPACES TO W-ERROR-MESSAGE.
008100     MOVE "N" TO W-TRANSITION-APPLIED.
008110     MOVE CMD-REVIEWER TO W-REVIEWER-CHECK.
008120     MOVE APP-TYPE     TO W-TYPE-CHECK.
008200
008300     IF APP-STATE EQUAL "Review"
008400        PERFORM 100-APPLY-FROM-REVIEW
008500     ELSE IF APP-STATE EQUAL "Interview"
008600        PERFORM 200-APPLY-FROM-INTERVIEW
008700     ELSE IF APP-STATE EQUAL "RefCheck"
008800        PERFORM 300-APPLY-FROM-REFCHECK
008900     ELSE IF APP-STATE EQUAL "Offer"
009000        PERFORM 400-APPLY-FROM-OFFER
009100     ELSE IF APP-STATE EQUAL "Waitlist"
009200        PERFORM 500-APPLY-FROM-WAITLIST
009300     ELSE IF APP-STATE EQUAL "Closed"
009400        PERFORM 600-APPLY-FROM-CLOSED.
009500
009510     PERFORM 800-REPORT-TRANSITION
009520        THRU 800-REPORT-TRANSITION-EXIT.
009530
010400     EXIT PROGRAM.
010500     GOBACK.
010502*_________________________________________________________________________
010504 800-REPORT-TRANSITION.
010506
010508     IF NOT TRANSITION-APPLIED
010510        GO TO 900-REJECT-TRANSITION.
010512
010514     MOVE CMD-NOTE      TO W-NOTE-TEXT-IN.
010516     MOVE APP-STATE     TO W-NOTE-STATE-TAG.
010518     PERFORM APPEND-AUDIT-NOTE.
010520     ADD 1 TO W-TRANS-COUNT.
010522     MOVE W-TRANS-COUNT TO W-TRANS-COUNT-DISPLAY.
010524     DISPLAY "APP-STATE-ENGINE: TRANSITION #" W-TRANS-COUNT-R
010526             " APPLIED, NEW STATE " APP-STATE.
010528     GO TO 800-REPORT-TRANSITION-EXIT.
010530*_________________________________________________________________________
010532 900-REJECT-TRANSITION.
010534
010592     MOVE "N" TO W-VALIDATE-RESULT.
010594     MOVE "Invalid information." TO W-ERROR-MESSAGE.
010596*_________________________________________________________________________
010598 800-REPORT-TRANSITION-EXIT.
010599
010600     EXIT.
010620*_________________________________________________________________________
010640*    AUDIT-NOTE APPEND ROUTINE, COPYD IN WHOLE AS ITS OWN BLOCK OF
010660*    PARAGRAPHS (NEVER SPLICED INTO THE PARAGRAPHS THAT CALL IT --
010680*    SEE PLAPPNOTE.CBL HEADER).  REACHED ONLY BY
010690*    "PERFORM APPEND-AUDIT-NOTE.", NEVER BY FALL-THROUGH.
010695*_________________________________________________________________________
010698     COPY "PLAPPNOTE.CBL".
010699*_________________________________________________________________________
010700*    REVIEW -- ACCEPT MOVES TO INTERVIEW, STANDBY MOVES TO
010800*    WAITLIST, REJECT MOVES TO CLOSED.
010900*_________________________________________________________________________
011000 100-APPLY-FROM-REVIEW.
011100
011200     IF CMD-IS-ACCEPT AND W-REVIEWER-LEAD-CHAR NOT EQUAL SPACE
011300        MOVE CMD-REVIEWER TO APP-REVIEWER
011400        MOVE "Old"        TO APP-TYPE
011500        MOVE "Interview"  TO APP-STATE
011600        MOVE "Y"          TO W-TRANSITION-APPLIED
011700     ELSE IF CMD-IS-STANDBY
011800             AND CMD-RESOLUTION EQUAL "ReviewCompleted"
011900        MOVE CMD-RESOLUTION TO APP-RESOLUTION
012000        MOVE "Waitlist"     TO APP-STATE
012100        MOVE "Y"            TO W-TRANSITION-APPLIED
012200     ELSE IF CMD-IS-REJECT
012300             AND CMD-RESOLUTION EQUAL "ReviewCompleted"
012400        MOVE CMD-RESOLUTION TO APP-RESOLUTION
012500        MOVE "Closed"       TO APP-STATE
012600        MOVE "Y"            TO W-TRANSITION-APPLIED.
012700*_________________________________________________________________________
012800*    INTERVIEW -- ACCEPT MOVES TO REFCHECK, STANDBY MOVES TO
012900*    WAITLIST, REJECT MOVES TO CLOSED.
013000*_________________________________________________________________________
013100 200-APPLY-FROM-INTERVIEW.
013200
013300     IF CMD-IS-ACCEPT AND W-REVIEWER-LEAD-CHAR NOT EQUAL SPACE
013400        MOVE CMD-REVIEWER TO APP-REVIEWER
013500        MOVE "RefCheck"   TO APP-STATE
013600        MOVE "Y"          TO W-TRANSITION-APPLIED
013700     ELSE IF CMD-IS-STANDBY
013800             AND W-REVIEWER-LEAD-CHAR NOT EQUAL SPACE
013900             AND CMD-RESOLUTION EQUAL "InterviewCompleted"
014000        MOVE CMD-RESOLUTION TO APP-RESOLUTION
014100        MOVE "Waitlist"     TO APP-STATE
014200        MOVE "Y"            TO W-TRANSITION-APPLIED
014300     ELSE IF CMD-IS-REJECT
014400             AND CMD-RESOLUTION EQUAL "InterviewCompleted"
014500        MOVE CMD-RESOLUTION TO APP-RESOLUTION
014600        MOVE "Closed"       TO APP-STATE
014700        MOVE "Y"            TO W-TRANSITION-APPLIED.
014800*_________________________________________________________________________
014900*    REFCHECK -- ACCEPT MOVES TO OFFER AND SETS THE PAPERWORK
015000*    FLAG, REJECT MOVES TO CLOSED.
015100*_________________________________________________________________________
015200 300-APPLY-FROM-REFCHECK.
015300
015400     IF CMD-IS-ACCEPT AND W-REVIEWER-LEAD-CHAR NOT EQUAL SPACE
015500        MOVE CMD-REVIEWER TO APP-REVIEWER
015600        MOVE "true"       TO APP-PAPERWORK-FLAG
015700        MOVE "Offer"      TO APP-STATE
015800        MOVE "Y"          TO W-TRANSITION-APPLIED
015900     ELSE IF CMD-IS-REJECT
016000             AND CMD-RESOLUTION EQUAL "ReferenceCheckCompleted"
016100        MOVE CMD-RESOLUTION TO APP-RESOLUTION
016200        MOVE "Closed"       TO APP-STATE
016300        MOVE "Y"            TO W-TRANSITION-APPLIED.
016400*_________________________________________________________________________
016500*    OFFER -- ACCEPT MOVES TO CLOSED AS A HIRE, REJECT MOVES TO
016600*    CLOSED WITHOUT CHANGING THE TYPE.
016700*_________________________________________________________________________
016800 400-APPLY-FROM-OFFER.
016900
017000     IF CMD-IS-ACCEPT AND W-REVIEWER-LEAD-CHAR NOT EQUAL SPACE
017100             AND CMD-RESOLUTION EQUAL "OfferCompleted"
017200        MOVE CMD-REVIEWER   TO APP-REVIEWER
017300        MOVE "Hired"        TO APP-TYPE
017400        MOVE CMD-RESOLUTION TO APP-RESOLUTION
017500        MOVE "Closed"       TO APP-STATE
017600        MOVE "Y"            TO W-TRANSITION-APPLIED
017700     ELSE IF CMD-IS-REJECT
017800             AND CMD-RESOLUTION EQUAL "OfferCompleted"
017900        MOVE CMD-RESOLUTION TO APP-RESOLUTION
018000        MOVE "Closed"       TO APP-STATE
018100        MOVE "Y"            TO W-TRANSITION-APPLIED.
018200*_________________________________________________________________________
018300*    WAITLIST -- REOPEN EITHER RETURNS TO REFCHECK (WHEN THE
018400*    INTERVIEW STEP WAS WHAT PUT THE APPLICATION ON HOLD) OR
018500*    BACK TO REVIEW FOR A TYPE "NEW" APPLICANT.
018600*_________________________________________________________________________
018700 500-APPLY-FROM-WAITLIST.
018800
018900     IF CMD-IS-REOPEN
019000             AND CMD-RESOLUTION EQUAL "InterviewCompleted"
019100             AND W-REVIEWER-LEAD-CHAR NOT EQUAL SPACE
019200        MOVE CMD-REVIEWER TO APP-REVIEWER
019300        MOVE "true"       TO APP-PAPERWORK-FLAG
019400        MOVE "RefCheck"   TO APP-STATE
019500        MOVE "Y"          TO W-TRANSITION-APPLIED
019600     ELSE IF CMD-IS-REOPEN
019700             AND CMD-RESOLUTION EQUAL "ReviewCompleted"
019800             AND W-TYPE-LEAD-CHAR EQUAL "N"
019900        MOVE "Old"    TO APP-TYPE
020000        MOVE "Review" TO APP-STATE
020100        MOVE "Y"      TO W-TRANSITION-APPLIED.
020200*_________________________________________________________________________
020300*    CLOSED -- REOPEN RETURNS A TYPE "NEW" APPLICANT TO REVIEW.
020400*    ONCE HIRED OR REJECTED OTHERWISE, THE RECORD STAYS CLOSED.
020500*_________________________________________________________________________
020600 600-APPLY-FROM-CLOSED.
020700
020800     IF CMD-IS-REOPEN
020900             AND CMD-RESOLUTION EQUAL "ReviewCompleted"
021000             AND W-TYPE-LEAD-CHAR EQUAL "N"
021100        MOVE "Old"    TO APP-TYPE
021200        MOVE "Review" TO APP-STATE
021300        MOVE "Y"      TO W-TRANSITION-APPLIED.
021400*_________________________________________________________________________
