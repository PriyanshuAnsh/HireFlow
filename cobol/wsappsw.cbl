000100*    WSAPPSW.CBL
000110*
000120*    WORKING-STORAGE SWITCHES SHARED BY THE WHOLE HIREFLOW
000130*    SUITE.  EVERY PROGRAM THAT COPIES THIS GETS THE SAME
000140*    BYTE-AND-88-LEVEL VOCABULARY FOR END-OF-FILE, FOUND/
000150*    NOT-FOUND AND ERROR-WRITING CONDITIONS, SO ONE PROGRAM'S
000160*    DISPLAY OF ANOTHER PROGRAM'S SWITCH ALWAYS READS THE SAME
000170*    WAY.
000180*
000190     01  W-END-OF-FILE                  PIC X       VALUE "N".
000200         88  END-OF-FILE                VALUE "Y".
000210*
000220     01  W-FOUND-RECORD                 PIC X       VALUE "N".
000230         88  FOUND-RECORD               VALUE "Y".
000240*
000250     01  W-ERROR-WRITING                PIC X       VALUE "N".
000260         88  ERROR-WRITING              VALUE "Y".
000270*
000280     01  W-ERROR-READING                PIC X       VALUE "N".
000290         88  ERROR-READING              VALUE "Y".
000300*
000310     01  W-VALID-COMMAND                PIC X       VALUE "N".
000320         88  VALID-COMMAND              VALUE "Y".
000330*
000340     01  W-VALID-APPLICATION            PIC X       VALUE "N".
000350         88  VALID-APPLICATION          VALUE "Y".
